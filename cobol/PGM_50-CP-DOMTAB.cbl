000100*////////////////// (DOMTAB)                                              
000200*///////////////////////////////////////                                  
000300*////////// TABLAS DE REGLAS DE DOMINIOS - DIGBUSTER                      
000400*////////////////                                                         
000500*                                                                         
000600*     COPY CPDOMTAB.                                                      
000700*                                                                         
000800******************************************************************        
000900*     TABLA DE REGLAS 'CONTAINS' (SUBCADENA). SE ACEPTA         *         
001000*     CUALQUIER                                                 *         
001100*     TOKEN SIN VALIDAR QUE SEA UN FQDN.                        *         
001200******************************************************************        
001300 01  WS-TAB-CONTAINS.                                                     
001400     03  WS-CONTAINS-CNT        PIC S9(04)   COMP VALUE ZERO.             
001500     03  FILLER                 PIC X(02)    VALUE SPACES.                
001600     03  WS-CONTAINS-TAB OCCURS 300 TIMES.                                
001700         05  WS-CONTAINS-TOKEN  PIC X(64)    VALUE SPACES.                
001800*                                                                         
001900******************************************************************        
002000*     TABLA DE REGLAS 'EXACT' (FQDN COMPLETO, YA VALIDADO)      *         
002100******************************************************************        
002200 01  WS-TAB-EXACT.                                                        
002300     03  WS-EXACT-CNT           PIC S9(04)   COMP VALUE ZERO.             
002400     03  FILLER                 PIC X(02)    VALUE SPACES.                
002500     03  WS-EXACT-TAB    OCCURS 300 TIMES.                                
002600         05  WS-EXACT-NAME      PIC X(253)   VALUE SPACES.                
002700*                                                                         
002800******************************************************************        
002900*     TABLA DE REGLAS WILDCARD ( *.BASE ), BASE YA VALIDADA COMO *        
003000*     FQDN. LA REGLA SOLO ALCANZA A SUBDOMINIOS PROPIOS DE BASE. *        
003100******************************************************************        
003200 01  WS-TAB-WILDCARD.                                                     
003300     03  WS-WILDCARD-CNT        PIC S9(04)   COMP VALUE ZERO.             
003400     03  FILLER                 PIC X(02)    VALUE SPACES.                
003500     03  WS-WILDCARD-TAB OCCURS 300 TIMES.                                
003600         05  WS-WILDCARD-BASE   PIC X(253)   VALUE SPACES.                
003700*                                                                         
003800******************************************************************        
003900*     TABLA DE ENFRIAMIENTO (COOLDOWN) POR FQDN DISTINTO. EL    *         
004000*     RELOJ                                                     *         
004100*     ES EL NUMERO DE SECUENCIA DE LINEA LEIDA DE DNSLOG (VER   *         
004200*     WS-SEQ-RELOJ EN EL PROGRAMA PRINCIPAL); NO HAY RELOJ REAL. *        
004300******************************************************************        
004400 01  WS-TAB-COOLDOWN.                                                     
004500     03  WS-COOLDOWN-CNT        PIC S9(04)   COMP VALUE ZERO.             
004600     03  FILLER                 PIC X(02)    VALUE SPACES.                
004700     03  WS-COOLDOWN-TAB OCCURS 500 TIMES.                                
004800         05  WS-COOLDOWN-FQDN   PIC X(253)   VALUE SPACES.                
004900         05  WS-COOLDOWN-SEQ    PIC S9(09)   COMP VALUE ZERO.             
005000*                                                                         
005100******************************************************************        
005200*     TABLA TEMPORAL DE FQDNS DISTINTOS EXTRAIDOS DE UNA LINEA  *         
005300*     DE                                                        *         
005400*     DNSLOG (SE RECONSTRUYE EN CADA LINEA - VER                *         
005500*     3100-EXTRAER-FQDNS)                                       *         
005600******************************************************************        
005700 01  WS-TAB-LINEA.                                                        
005800     03  WS-LINEA-CNT           PIC S9(04)   COMP VALUE ZERO.             
005900     03  FILLER                 PIC X(02)    VALUE SPACES.                
006000     03  WS-LINEA-TAB    OCCURS 100 TIMES.                                
006100         05  WS-LINEA-FQDN      PIC X(253)   VALUE SPACES.                
