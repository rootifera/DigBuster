000100*////////////////// (REPLIN)                                              
000200*///////////////////////////////////////                                  
000300*////////// LAYOUT LISTADO DE SALIDA - DIGBUSTER                          
000400*////////////////////                                                     
000500*                                                                         
000600*     COPY CPREPLIN.                                                      
000700*                                                                         
000800******************************************************************        
000900*     REGISTRO DE MATCH (COINCIDENCIA) - SE IMPRIME EN DOS      *         
001000*     LINEAS                                                    *         
001100*     '[MATCH] <fqdn> -> <razon>' Y LA LINEA ORIGEN SANGRADA    *         
001200******************************************************************        
001300 01  WS-REG-MATCH.                                                        
001400     03  MATCH-FQDN             PIC X(253)   VALUE SPACES.                
001500     03  MATCH-REASON           PIC X(120)   VALUE SPACES.                
001600     03  MATCH-LINE             PIC X(400)   VALUE SPACES.                
001700     03  FILLER                 PIC X(10)    VALUE SPACES.                
001800*                                                                         
001900******************************************************************        
002000*     TOTALES DE CONTROL DE FIN DE CORRIDA (VER 9999-FINAL)     *         
002100******************************************************************        
002200 01  WS-REG-TOTALES.                                                      
002300     03  TOT-LINES              PIC S9(09)   COMP VALUE ZERO.             
002400     03  TOT-FQDNS              PIC S9(09)   COMP VALUE ZERO.             
002500     03  TOT-MATCHES            PIC S9(09)   COMP VALUE ZERO.             
002600     03  TOT-SUPPRESSED         PIC S9(09)   COMP VALUE ZERO.             
002700     03  FILLER                 PIC X(04)    VALUE SPACES.                
002800*                                                                         
002900******************************************************************        
003000*     LINEAS EDITADAS PARA EL LISTADO (REPORT). UNA SOLA COLUMNA *        
003100*     DE TEXTO LIBRE, AL ESTILO DE UN SYSOUT DE CORRIDA BATCH.  *         
003200******************************************************************        
003300 01  WS-LIN-ENCABEZADO.                                                   
003400     03  FILLER                 PIC X(01)    VALUE SPACES.                
003500     03  WS-LENC-TEXTO          PIC X(400)   VALUE SPACES.                
003600     03  FILLER                 PIC X(19)    VALUE SPACES.                
003700*                                                                         
003800 01  WS-LIN-MATCH-1.                                                      
003900     03  FILLER                 PIC X(01)    VALUE SPACES.                
004000     03  FILLER                 PIC X(08)    VALUE '[MATCH] '.            
004100     03  WS-LM1-FQDN            PIC X(253)   VALUE SPACES.                
004200     03  FILLER                 PIC X(04)    VALUE ' -> '.                
004300     03  WS-LM1-RAZON           PIC X(120)   VALUE SPACES.                
004400     03  FILLER                 PIC X(34)    VALUE SPACES.                
004500*                                                                         
004600 01  WS-LIN-MATCH-2.                                                      
004700     03  FILLER                 PIC X(01)    VALUE SPACES.                
004800     03  FILLER                 PIC X(04)    VALUE SPACES.                
004900     03  WS-LM2-LINEA           PIC X(400)   VALUE SPACES.                
005000     03  FILLER                 PIC X(15)    VALUE SPACES.                
005100*                                                                         
005200 01  WS-LIN-NOTIFICA.                                                     
005300     03  FILLER                 PIC X(01)    VALUE SPACES.                
005400     03  FILLER            PIC X(14)  VALUE 'notify error: '.             
005500     03  WS-LN-STATUS           PIC X(40)    VALUE SPACES.                
005600     03  FILLER                 PIC X(365)   VALUE SPACES.                
005700*                                                                         
005800 01  WS-LIN-TRAILER.                                                      
005900     03  FILLER                 PIC X(01)    VALUE SPACES.                
006000     03  FILLER                 PIC X(15)    VALUE SPACES.                
006100     03  WS-LT-ETIQUETA         PIC X(24)    VALUE SPACES.                
006200     03  WS-LT-VALOR            PIC ZZZZZZZZ9.                            
006300     03  FILLER                 PIC X(371)   VALUE SPACES.                
