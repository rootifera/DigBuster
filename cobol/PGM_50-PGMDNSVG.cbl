000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMDNSVG.                                                    
000300 AUTHOR. R. FIGUEROA.                                                     
000400 INSTALLATION. CENTRO DE COMPUTOS.                                        
000500 DATE-WRITTEN. 08/14/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
000800*                                                                         
000900******************************************************************        
001000*    PGMDNSVG - VIGILANCIA DE NOMBRES DE DOMINIO SOBRE EL LOG DE *        
001100*    CONSULTAS DNS (DIGBUSTER).                                  *        
001200*                                                                *        
001300*    ESTE PROGRAMA LEE UN ARCHIVO DE PARAMETROS (CONFIG), UN     *        
001400*    ARCHIVO DE REGLAS DE DOMINIOS (DOMAINS) Y UN ARCHIVO DE LOG *        
001500*    DE CONSULTAS DNS (DNSLOG), Y EMITE UN LISTADO (REPORT) CON  *        
001600*    LAS COINCIDENCIAS ENCONTRADAS Y LOS TOTALES DE CONTROL.     *        
001700*                                                                *        
001800*    FUNCIONALIDADES PRINCIPALES:                                *        
001900*    - CARGA Y VALIDA LOS PARAMETROS DE CORRIDA (SECCIONES       *        
002000*      [general] Y [notification] DEL ARCHIVO CONFIG).           *        
002100*    - CARGA LAS TABLAS DE REGLAS DE DOMINIOS (SECCIONES         *        
002200*      [contains] Y [exact], ESTA ULTIMA ACEPTA COMODINES *.).   *        
002300*    - POR CADA LINEA DEL LOG, EXTRAE LOS NOMBRES DE DOMINIO     *        
002400*      (FQDN) PRESENTES, LOS CLASIFICA CONTRA LAS TABLAS DE      *        
002500*      REGLAS Y GRABA UNA COINCIDENCIA CUANDO CORRESPONDE.       *        
002600*    - APLICA UNA VENTANA DE ENFRIAMIENTO (COOLDOWN) POR FQDN    *        
002700*      PARA NO REPETIR AVISOS DEMASIADO SEGUIDO.                 *        
002800*    - DECIDE EL DESPACHO DE NOTIFICACIONES SEGUN EL PROVEEDOR   *        
002900*      CONFIGURADO (NO SE REALIZA LA LLAMADA HTTP EN ESTE        *        
003000*      PROCESO, SOLO SE DEJA CONSTANCIA DEL RESULTADO DE LA      *        
003100*      DECISION).                                                *        
003200*    - EMITE TOTALES DE CONTROL AL FINALIZAR LA CORRIDA.         *        
003300******************************************************************        
003400*                                                                *        
003500******************************************************************        
003600*    HISTORIAL DE CAMBIOS                                        *        
003700******************************************************************        
003800*    14/08/91  RFIG   PGM0091  VERSION INICIAL - CARGA DE CONFIG *        
003900*                              Y PRIMERA VERSION DE LA           *        
004000*                              EXTRACCION.                       *        
004100*    02/09/91  RFIG   PGM0093  SE AGREGA TABLA DE REGLAS EXACT Y *        
004200*                              COMODIN WILDCARD (*.BASE).        *        
004300*    19/09/91  MGOMEZ PGM0097  SE AGREGA REGLA CONTAINS          *        
004400*                              (SUBCADENA) Y ARMADO DE LA RAZON  *        
004500*                              COMPUESTA.                        *        
004600*    03/11/91  RFIG   PGM0104  SE AGREGA VENTANA DE ENFRIAMIENTO *        
004700*                              (COOLDOWN) POR FQDN.              *        
004800*    22/01/92  MGOMEZ PGM0110  CORRECCION: FQDN CON PUNTO FINAL  *        
004900*                              NO SE VALIDABA BIEN (SE QUITA     *        
005000*                              ANTES DE PARTIR EN ETIQUETAS).    *        
005100*    17/06/92  RFIG   PGM0121  SE AGREGA SECCION [notification]  *        
005200*                              Y VALIDACION DE                   *        
005300*                              PROVEEDOR/CREDENCIAL.             *        
005400*    05/03/93  DLARA  PGM0135  SE ORDENA LA LISTA DE             *        
005500*                              COINCIDENCIAS 'CONTAINS' EN LA    *        
005600*                              RAZON (ASCENDENTE).               *        
005700*    28/09/94  RFIG   PGM0158  CORRECCION: DOMINIO WILDCARD      *        
005800*                              COINCIDIA CON LA BASE EXACTA.     *        
005900*    11/04/95  DLARA  PGM0170  SE AGREGA TOTALIZADOR DE          *        
006000*                              SUPRIMIDOS POR ENFRIAMIENTO EN EL *        
006100*                              TRAILER.                          *        
006200*    30/11/95  MGOMEZ PGM0182  SE REVISA MANEJO DE COMENTARIOS Y *        
006300*                              SECCIONES EN AMBOS ARCHIVOS DE    *        
006400*                              PARAMETROS.                       *        
006500*    14/02/96  RFIG   PGM0190  SE AGREGA VALIDACION DE LARGO DE  *        
006600*                              ETIQUETA (1-63) EN 8100-VALIDAR.  *        
006700*    09/09/96  DLARA  PGM0201  CORRECCION MENOR EN EL ARMADO DE  *        
006800*                              LA LINEA DE NOTIFICACION FALLIDA. *        
006900*    12/05/97  MGOMEZ PGM0214  SE AGREGA ENCABEZADO DE CONFIG Y  *        
007000*                              DE DOMINIOS EN EL LISTADO DE      *        
007100*                              SALIDA.                           *        
007200*    03/12/97  RFIG   PGM0225  SE AGREGA DEDUPLICACION DE FQDN   *        
007300*                              REPETIDOS DENTRO DE UNA MISMA     *        
007400*                              LINEA.                            *        
007500*    27/07/98  DLARA  PGM0239  REVISION Y2K - CAMPOS DE FECHA DE *        
007600*                              ESTE PROGRAMA (WS-FECHA) YA       *        
007700*                              USABAN AA DE DOS DIGITOS SOLO     *        
007800*                              PARA TITULO, NO PARA CALCULO; SE  *        
007900*                              DEJA CONSTANCIA.                  *        
008000*    04/01/99  MGOMEZ PGM0244  CIERRE DE REVISION Y2K - SIN      *        
008100*                              OTROS CAMBIOS DE FECHA            *        
008200*                              PENDIENTES.                       *        
008300*    16/08/00  RFIG   PGM0256  SE AGREGA CAMPO DE TOKEN/URL EN   *        
008400*                              LAS CREDENCIALES DE NOTIFICACION. *        
008500*    21/03/02  DLARA  PGM0270  SE AGREGA CHEQUEO DE SECCION      *        
008600*                              AUSENTE                           *        
008700*                              ([general]/[notification]) COMO   *        
008800*                              ERROR FATAL DE CONFIG.            *        
008900******************************************************************        
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
009100 ENVIRONMENT DIVISION.                                                    
009200 CONFIGURATION SECTION.                                                   
009300*                                                                         
009400 SPECIAL-NAMES.                                                           
009500     CLASS LABEL-CHAR IS "0" THRU "9" "A" THRU "Z"                        
009600                          "a" THRU "z" "-" "_"                            
009700     CLASS FQDN-CHAR  IS "0" THRU "9" "A" THRU "Z"                        
009800                          "a" THRU "z" "-" "_" ".".                       
009900*                                                                         
010000 INPUT-OUTPUT SECTION.                                                    
010100 FILE-CONTROL.                                                            
010200*                                                                         
010300     SELECT CONFIG  ASSIGN DDCONFIG                                       
010400     FILE STATUS IS FS-CONFIG.                                            
010500*                                                                         
010600     SELECT DOMAINS ASSIGN DDDOMIN                                        
010700     FILE STATUS IS FS-DOMAINS.                                           
010800*                                                                         
010900     SELECT DNSLOG  ASSIGN DDDNSLOG                                       
011000     FILE STATUS IS FS-DNSLOG.                                            
011100*                                                                         
011200     SELECT REPORT  ASSIGN DDREPORT                                       
011300     FILE STATUS IS FS-REPORT.                                            
011400*                                                                         
011500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
011600 DATA DIVISION.                                                           
011700 FILE SECTION.                                                            
011800*                                                                         
011900******************************************************************        
012000*    ARCHIVO CONFIG - PARAMETROS DE CORRIDA, FORMATO INI        *         
012100******************************************************************        
012200 FD  CONFIG                                                               
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     RECORDING MODE IS F.                                                 
012500 01  REG-CONFIG              PIC X(80).                                   
012600*                                                                         
012700******************************************************************        
012800*    ARCHIVO DOMAINS - REGLAS DE DOMINIOS, FORMATO INI          *         
012900******************************************************************        
013000 FD  DOMAINS                                                              
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     RECORDING MODE IS F.                                                 
013300 01  REG-DOMAINS              PIC X(256).                                 
013400*                                                                         
013500******************************************************************        
013600*    ARCHIVO DNSLOG - UNA LINEA DE TEXTO LIBRE POR CONSULTA DNS *         
013700******************************************************************        
013800 FD  DNSLOG                                                               
013900     BLOCK CONTAINS 0 RECORDS                                             
014000     RECORDING MODE IS F.                                                 
014100 01  REG-DNSLOG               PIC X(400).                                 
014200*                                                                         
014300******************************************************************        
014400*    ARCHIVO REPORT - LISTADO DE SALIDA (COINCIDENCIAS Y        *         
014500*    TOTALES)                                                   *         
014600******************************************************************        
014700 FD  REPORT                                                               
014800     BLOCK CONTAINS 0 RECORDS                                             
014900     RECORDING MODE IS F.                                                 
015000 01  REG-REPORTE              PIC X(420).                                 
015100*                                                                         
015200 WORKING-STORAGE SECTION.                                                 
015300*=======================                                                  
015400*                                                                         
015500******************************************************************        
015600*    LAYOUT PARAMETROS DE CORRIDA - DIGBUSTER (VER              *         
015700*    PGM_50-CP-CFGREG)                                          *         
015800*        COPY CPCFGREG.                                                   
015900******************************************************************        
016000 01  WS-REG-CONFIG.                                                       
016100     03  CFG-DNS-LOG-FILE       PIC X(64)    VALUE SPACES.                
016200     03  CFG-COOLDOWN-SEC       PIC 9(05)    VALUE 00060.                 
016300     03  CFG-NOTIFY-ENABLED     PIC X(01)    VALUE 'N'.                   
016400         88  CFG-NOTIFY-ACTIVA           VALUE 'Y'.                       
016500         88  CFG-NOTIFY-INACTIVA         VALUE 'N'.                       
016600     03  CFG-NOTIFY-TYPE        PIC X(10)    VALUE SPACES.                
016700         88  CFG-TIPO-PUSHOVER          VALUE 'PUSHOVER'.                 
016800         88  CFG-TIPO-GOTIFY            VALUE 'GOTIFY'.                   
016900     03  FILLER                 PIC X(05)    VALUE SPACES.                
017000*                                                                         
017100 01  WS-REG-CONFIG-TRAZA REDEFINES WS-REG-CONFIG                          
017200                            PIC X(85).                                    
017300*                                                                         
017400 01  WS-REG-NOTIFY-CRED.                                                  
017500     03  CFG-NOTIFY-USER        PIC X(30)    VALUE SPACES.                
017600     03  CFG-NOTIFY-TOKEN       PIC X(30)    VALUE SPACES.                
017700     03  CFG-NOTIFY-URL         PIC X(64)    VALUE SPACES.                
017800     03  FILLER                 PIC X(20)    VALUE SPACES.                
017900*                                                                         
018000******************************************************************        
018100*    TABLAS DE REGLAS DE DOMINIOS  (VER PGM_50-CP-DOMTAB)       *         
018200*        COPY CPDOMTAB.                                                   
018300******************************************************************        
018400 01  WS-TAB-CONTAINS.                                                     
018500     03  WS-CONTAINS-CNT        PIC S9(04)   COMP VALUE ZERO.             
018600     03  FILLER                 PIC X(02)    VALUE SPACES.                
018700     03  WS-CONTAINS-TAB OCCURS 300 TIMES.                                
018800         05  WS-CONTAINS-TOKEN  PIC X(64)    VALUE SPACES.                
018900*                                                                         
019000 01  WS-TAB-EXACT.                                                        
019100     03  WS-EXACT-CNT           PIC S9(04)   COMP VALUE ZERO.             
019200     03  FILLER                 PIC X(02)    VALUE SPACES.                
019300     03  WS-EXACT-TAB    OCCURS 300 TIMES.                                
019400         05  WS-EXACT-NAME      PIC X(253)   VALUE SPACES.                
019500*                                                                         
019600 01  WS-TAB-WILDCARD.                                                     
019700     03  WS-WILDCARD-CNT        PIC S9(04)   COMP VALUE ZERO.             
019800     03  FILLER                 PIC X(02)    VALUE SPACES.                
019900     03  WS-WILDCARD-TAB OCCURS 300 TIMES.                                
020000         05  WS-WILDCARD-BASE   PIC X(253)   VALUE SPACES.                
020100*                                                                         
020200 01  WS-TAB-COOLDOWN.                                                     
020300     03  WS-COOLDOWN-CNT        PIC S9(04)   COMP VALUE ZERO.             
020400     03  FILLER                 PIC X(02)    VALUE SPACES.                
020500     03  WS-COOLDOWN-TAB OCCURS 500 TIMES.                                
020600         05  WS-COOLDOWN-FQDN   PIC X(253)   VALUE SPACES.                
020700         05  WS-COOLDOWN-SEQ    PIC S9(09)   COMP VALUE ZERO.             
020800*                                                                         
020900 01  WS-TAB-LINEA.                                                        
021000     03  WS-LINEA-CNT           PIC S9(04)   COMP VALUE ZERO.             
021100     03  FILLER                 PIC X(02)    VALUE SPACES.                
021200     03  WS-LINEA-TAB    OCCURS 100 TIMES.                                
021300         05  WS-LINEA-FQDN      PIC X(253)   VALUE SPACES.                
021400*                                                                         
021500******************************************************************        
021600*    LINEAS DEL LISTADO DE SALIDA Y REGISTRO DE MATCH/TOTALES   *         
021700*    (VER PGM_50-CP-REPLIN)                                     *         
021800*        COPY CPREPLIN.                                                   
021900******************************************************************        
022000 01  WS-REG-MATCH.                                                        
022100     03  MATCH-FQDN             PIC X(253)   VALUE SPACES.                
022200     03  MATCH-REASON           PIC X(120)   VALUE SPACES.                
022300     03  MATCH-LINE             PIC X(400)   VALUE SPACES.                
022400     03  FILLER                 PIC X(10)    VALUE SPACES.                
022500*                                                                         
022600 01  WS-REG-TOTALES.                                                      
022700     03  TOT-LINES              PIC S9(09)   COMP VALUE ZERO.             
022800     03  TOT-FQDNS              PIC S9(09)   COMP VALUE ZERO.             
022900     03  TOT-MATCHES            PIC S9(09)   COMP VALUE ZERO.             
023000     03  TOT-SUPPRESSED         PIC S9(09)   COMP VALUE ZERO.             
023100     03  FILLER                 PIC X(04)    VALUE SPACES.                
023200*                                                                         
023300 01  WS-LIN-ENCABEZADO.                                                   
023400     03  FILLER                 PIC X(01)    VALUE SPACES.                
023500     03  WS-LENC-TEXTO          PIC X(400)   VALUE SPACES.                
023600     03  FILLER                 PIC X(19)    VALUE SPACES.                
023700*                                                                         
023800 01  WS-LIN-MATCH-1.                                                      
023900     03  FILLER                 PIC X(01)    VALUE SPACES.                
024000     03  FILLER                 PIC X(08)    VALUE '[MATCH] '.            
024100     03  WS-LM1-FQDN            PIC X(253)   VALUE SPACES.                
024200     03  FILLER                 PIC X(04)    VALUE ' -> '.                
024300     03  WS-LM1-RAZON           PIC X(120)   VALUE SPACES.                
024400     03  FILLER                 PIC X(34)    VALUE SPACES.                
024500*                                                                         
024600 01  WS-LIN-MATCH-2.                                                      
024700     03  FILLER                 PIC X(01)    VALUE SPACES.                
024800     03  FILLER                 PIC X(04)    VALUE SPACES.                
024900     03  WS-LM2-LINEA           PIC X(400)   VALUE SPACES.                
025000     03  FILLER                 PIC X(15)    VALUE SPACES.                
025100*                                                                         
025200 01  WS-LIN-NOTIFICA.                                                     
025300     03  FILLER                 PIC X(01)    VALUE SPACES.                
025400     03  FILLER            PIC X(14)  VALUE 'notify error: '.             
025500     03  WS-LN-STATUS           PIC X(40)    VALUE SPACES.                
025600     03  FILLER                 PIC X(365)   VALUE SPACES.                
025700*                                                                         
025800 01  WS-LIN-TRAILER.                                                      
025900     03  FILLER                 PIC X(01)    VALUE SPACES.                
026000     03  FILLER                 PIC X(15)    VALUE SPACES.                
026100     03  WS-LT-ETIQUETA         PIC X(24)    VALUE SPACES.                
026200     03  WS-LT-VALOR            PIC ZZZZZZZZ9.                            
026300     03  FILLER                 PIC X(371)   VALUE SPACES.                
026400*                                                                         
026500******************************************************************        
026600*    ESTADOS DE ARCHIVO                                         *         
026700******************************************************************        
026800 77  FS-CONFIG                PIC XX        VALUE SPACES.                 
026900 77  FS-DOMAINS               PIC XX        VALUE SPACES.                 
027000 77  FS-DNSLOG                PIC XX        VALUE SPACES.                 
027100 77  FS-REPORT                PIC XX        VALUE SPACES.                 
027200*                                                                         
027300*----------- SWITCHES DE CONTROL --------------------------------         
027400 77  WS-STATUS-FIN            PIC X         VALUE 'N'.                    
027500     88  WS-FIN-LECTURA                     VALUE 'Y'.                    
027600     88  WS-NO-FIN-LECTURA                  VALUE 'N'.                    
027700*                                                                         
027800 77  WS-HAY-ERROR-FATAL-SW    PIC X         VALUE 'N'.                    
027900     88  WS-HAY-ERROR-FATAL                 VALUE 'Y'.                    
028000     88  WS-SIN-ERROR-FATAL                 VALUE 'N'.                    
028100*                                                                         
028200 77  WS-EN-COOLDOWN-SW        PIC X         VALUE 'N'.                    
028300     88  WS-EN-COOLDOWN                     VALUE 'Y'.                    
028400     88  WS-NO-EN-COOLDOWN                  VALUE 'N'.                    
028500*                                                                         
028600 77  WS-HIT-EXACTO-SW         PIC X         VALUE 'N'.                    
028700     88  WS-HIT-EXACTO                      VALUE 'Y'.                    
028800     88  WS-SIN-HIT-EXACTO                  VALUE 'N'.                    
028900*                                                                         
029000 77  WS-HIT-WILDCARD-SW       PIC X         VALUE 'N'.                    
029100     88  WS-HIT-WILDCARD                    VALUE 'Y'.                    
029200     88  WS-SIN-HIT-WILDCARD                VALUE 'N'.                    
029300*                                                                         
029400 77  WS-HAY-HIT-SW            PIC X         VALUE 'N'.                    
029500     88  WS-HAY-HIT                         VALUE 'Y'.                    
029600     88  WS-SIN-HIT                         VALUE 'N'.                    
029700*                                                                         
029800 77  WS-FQDN-VALIDO-SW        PIC X         VALUE 'Y'.                    
029900     88  WS-FQDN-VALIDO                     VALUE 'Y'.                    
030000     88  WS-FQDN-INVALIDO                   VALUE 'N'.                    
030100*                                                                         
030200 77  WS-VISTO-GENERAL-SW      PIC X         VALUE 'N'.                    
030300     88  WS-VISTO-GENERAL                   VALUE 'Y'.                    
030400*                                                                         
030500 77  WS-VISTO-NOTIFY-SW       PIC X         VALUE 'N'.                    
030600     88  WS-VISTO-NOTIFY                    VALUE 'Y'.                    
030700*                                                                         
030800 77  WS-HALLADO-SW            PIC X         VALUE 'N'.                    
030900     88  WS-HALLADO                         VALUE 'Y'.                    
031000     88  WS-NO-HALLADO                      VALUE 'N'.                    
031100*                                                                         
031200 77  WS-SECCION-CFG            PIC X(12)    VALUE SPACES.                 
031300     88  WS-SECCION-CFG-GENERAL          VALUE 'GENERAL'.                 
031400     88  WS-SECCION-CFG-NOTIFY           VALUE 'NOTIFICATION'.            
031500*                                                                         
031600 77  WS-SECCION-DOM            PIC X(12)    VALUE SPACES.                 
031700     88  WS-SECCION-DOM-CONTAINS         VALUE 'CONTAINS'.                
031800     88  WS-SECCION-DOM-EXACT            VALUE 'EXACT'.                   
031900*                                                                         
032000*----------- SUBINDICES Y CONTADORES (TODOS COMP) ---------------         
032100 77  WS-I                      PIC S9(04)   COMP VALUE ZERO.              
032200 77  WS-J                      PIC S9(04)   COMP VALUE ZERO.              
032300 77  WS-K                      PIC S9(04)   COMP VALUE ZERO.              
032400 77  WS-M                      PIC S9(04)   COMP VALUE ZERO.              
032500 77  WS-POS                    PIC S9(04)   COMP VALUE ZERO.              
032600 77  WS-POS2                   PIC S9(04)   COMP VALUE ZERO.              
032700 77  WS-CONTAINS-IX            PIC S9(04)   COMP VALUE ZERO.              
032800 77  WS-EXACT-IX               PIC S9(04)   COMP VALUE ZERO.              
032900 77  WS-WILDCARD-IX            PIC S9(04)   COMP VALUE ZERO.              
033000 77  WS-COOLDOWN-IX            PIC S9(04)   COMP VALUE ZERO.              
033100 77  WS-COOLDOWN-IX-HALLADO    PIC S9(04)   COMP VALUE ZERO.              
033200 77  WS-LINEA-IX               PIC S9(04)   COMP VALUE ZERO.              
033300 77  WS-LINEA-IX2              PIC S9(04)   COMP VALUE ZERO.              
033400 77  WS-TOK-LEN                PIC S9(04)   COMP VALUE ZERO.              
033500 77  WS-LBL-LEN                PIC S9(04)   COMP VALUE ZERO.              
033600 77  WS-LBL-CNT                PIC S9(04)   COMP VALUE ZERO.              
033700 77  WS-FQDN-CHECK-LEN         PIC S9(04)   COMP VALUE ZERO.              
033800 77  WS-FQ-LARGO               PIC S9(04)   COMP VALUE ZERO.              
033900 77  WS-GEN-LARGO              PIC S9(04)   COMP VALUE ZERO.              
034000 77  WS-GEN-LINEA-LARGO        PIC S9(04)   COMP VALUE ZERO.              
034100 77  WS-LARGO-CFG              PIC S9(04)   COMP VALUE ZERO.              
034200 77  WS-LARGO-DOM               PIC S9(04)   COMP VALUE ZERO.             
034300 77  WS-CONTAINS-HIT-CNT       PIC S9(04)   COMP VALUE ZERO.              
034400 77  WS-WC-BASE-LEN            PIC S9(04)   COMP VALUE ZERO.              
034500 77  WS-RAZON-PTR              PIC S9(04)   COMP VALUE 1.                 
034600 77  WS-SEQ-RELOJ              PIC S9(09)   COMP VALUE ZERO.              
034700 77  WS-DELTA                  PIC S9(09)   COMP VALUE ZERO.              
034800*                                                                         
034900*----------- AREAS DE TRABAJO PARA PARSEO DE CONFIG -------------         
035000 01  WS-LINEA-CFG-CRUDA        PIC X(80)    VALUE SPACES.                 
035100 01  WS-LINEA-CFG-TRIM         PIC X(80)    VALUE SPACES.                 
035200 01  WS-CLAVE-CFG              PIC X(20)    VALUE SPACES.                 
035300 01  WS-VALOR-CFG              PIC X(64)    VALUE SPACES.                 
035400 01  WS-SECCION-NOMBRE         PIC X(20)    VALUE SPACES.                 
035500*                                                                         
035600*----------- AREAS DE TRABAJO PARA PARSEO DE DOMAINS ------------         
035700 01  WS-LINEA-DOM-CRUDA        PIC X(256)   VALUE SPACES.                 
035800 01  WS-LINEA-DOM-TRIM         PIC X(256)   VALUE SPACES.                 
035900*                                                                         
036000*----------- LINEA DE DNSLOG Y SU VISTA POR CARACTER  -----------         
036100*    REDEFINICION 1 DE 5: RECORRIDO CARACTER A CARACTER PARA LA           
036200*    EXTRACCION DE FQDN (VER 3100/3110).                                  
036300 01  WS-LINEA-DNSLOG           PIC X(400)   VALUE SPACES.                 
036400 01  WS-LINEA-DNSLOG-TAB REDEFINES WS-LINEA-DNSLOG                        
036500                          OCCURS 400 TIMES PIC X(01).                     
036600*                                                                         
036700*----------- TOKEN EN CONSTRUCCION DURANTE LA EXTRACCION --------         
036800*    REDEFINICION 2 DE 5.                                                 
036900 01  WS-TOK                    PIC X(253)   VALUE SPACES.                 
037000 01  WS-TOK-TAB REDEFINES WS-TOK                                          
037100                          OCCURS 253 TIMES PIC X(01).                     
037200*                                                                         
037300*----------- CANDIDATO A FQDN EN VALIDACION (8100) ---------------        
037400*    REDEFINICION 3 DE 5.                                                 
037500 01  WS-FQDN-CHECK              PIC X(253)  VALUE SPACES.                 
037600 01  WS-FQDN-CHECK-TAB REDEFINES WS-FQDN-CHECK                            
037700                          OCCURS 253 TIMES PIC X(01).                     
037800*                                                                         
037900*----------- FQDN QUE SE ESTA CLASIFICANDO (3200/3300) -----------        
038000 01  WS-FQDN-ACTUAL             PIC X(253)  VALUE SPACES.                 
038100*                                                                         
038200*----------- CADENA GENERICA DE TRABAJO (LARGO/COMPARACION) -----         
038300*    REDEFINICION 4 DE 5. USADA PARA MEDIR EL LARGO REAL DE UN            
038400*    CAMPO X(253) SIN ESPACIOS DE COLA (VER 8950).                        
038500 01  WS-GEN-CADENA              PIC X(253)  VALUE SPACES.                 
038600 01  WS-GEN-CADENA-TAB REDEFINES WS-GEN-CADENA                            
038700                          OCCURS 253 TIMES PIC X(01).                     
038800*                                                                         
038900*----------- LINEA GENERICA DE TRABAJO (LARGO/LTRIM) -------------        
039000*    REDEFINICION 5 DE 5. USADA PARA MEDIR Y RECORTAR ESPACIOS A          
039100*    LA IZQUIERDA DE LINEAS DE CONFIG/DOMAINS (VER 8960/8980).            
039200 01  WS-GEN-LINEA                PIC X(256) VALUE SPACES.                 
039300 01  WS-GEN-LINEA-TAB REDEFINES WS-GEN-LINEA                              
039400                          OCCURS 256 TIMES PIC X(01).                     
039500 01  WS-GEN-LINEA-TMP             PIC X(256) VALUE SPACES.                
039600*                                                                         
039700*----------- TABLA DE COINCIDENCIAS 'CONTAINS' DE LA LINEA -------        
039800 01  WS-CONTAINS-HIT-GRP.                                                 
039900     03  FILLER                 PIC X(02)    VALUE SPACES.                
040000     03  WS-CONTAINS-HIT-TAB OCCURS 300 TIMES                             
040100                              PIC X(64)   VALUE SPACES.                   
040200 01  WS-SWAP-TOK                  PIC X(64)  VALUE SPACES.                
040300 01  WS-WILDCARD-BASE-HIT         PIC X(253) VALUE SPACES.                
040400*                                                                         
040500*----------- RAZON DE LA COINCIDENCIA Y MENSAJES                          
040600*------------------                                                       
040700 01  WS-RAZON                     PIC X(120) VALUE SPACES.                
040800 01  WS-MSG-ERROR                 PIC X(120) VALUE SPACES.                
040900 01  WS-NOTIFY-STATUS-TXT         PIC X(40)  VALUE SPACES.                
041000 01  WS-NOTIFY-TITULO             PIC X(64)  VALUE SPACES.                
041100 01  WS-NOTIFY-CUERPO             PIC X(525) VALUE SPACES.                
041200*                                                                         
041300*----------- CONTADORES EDITADOS PARA EL ENCABEZADO DE DOMINIOS --        
041400 01  WS-CNT-ED-1                  PIC 9(04)  VALUE ZERO.                  
041500 01  WS-CNT-ED-2                  PIC 9(04)  VALUE ZERO.                  
041600 01  WS-CNT-ED-3                  PIC 9(04)  VALUE ZERO.                  
041700*                                                                         
041800*----  FECHA DE PROCESO (SOLO PARA TITULO, NO SE USA EN CALCULOS)         
041900 01  WS-FECHA.                                                            
042000     03  WS-FECHA-AA              PIC 99      VALUE ZEROS.                
042100     03  WS-FECHA-MM              PIC 99      VALUE ZEROS.                
042200     03  WS-FECHA-DD              PIC 99      VALUE ZEROS.                
042300     03  FILLER                   PIC X(02)   VALUE SPACES.               
042400 01  WS-FECHA-NUM REDEFINES WS-FECHA PIC 9(06).                           
042500*                                                                         
042600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
042700 PROCEDURE DIVISION.                                                      
042800*                                                                         
042900 MAIN-PROGRAM-I.                                                          
043000*                                                                         
043100     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.                          
043200     IF WS-SIN-ERROR-FATAL                                                
043300        PERFORM 3000-PROCESO-I  THRU 3000-PROCESO-F                       
043400                                UNTIL WS-FIN-LECTURA                      
043500        PERFORM 9999-FINAL-I    THRU 9999-FINAL-F                         
043600     END-IF.                                                              
043700*                                                                         
043800 MAIN-PROGRAM-F. GOBACK.                                                  
043900*                                                                         
044000*--------------------------------------------------------------           
044100 1000-INICIO-I.                                                           
044200*                                                                         
044300     ACCEPT WS-FECHA FROM DATE.                                           
044400     MOVE 0000 TO RETURN-CODE.                                            
044500     OPEN OUTPUT REPORT.                                                  
044600     IF FS-REPORT IS NOT EQUAL '00'                                       
044700        DISPLAY '* ERROR EN OPEN REPORT = ' FS-REPORT                     
044800        MOVE 0002 TO RETURN-CODE                                          
044900        SET WS-HAY-ERROR-FATAL TO TRUE                                    
045000        SET WS-FIN-LECTURA TO TRUE                                        
045100     ELSE                                                                 
045200        PERFORM 1100-CARGAR-CONFIG-I THRU 1100-CARGAR-CONFIG-F            
045300        IF WS-SIN-ERROR-FATAL                                             
045400           PERFORM 1200-CARGAR-DOMINIOS-I THRU                            
045500               1200-CARGAR-DOMINIOS-F                                     
045600        END-IF                                                            
045700        IF WS-SIN-ERROR-FATAL                                             
045800           OPEN INPUT DNSLOG                                              
045900           IF FS-DNSLOG IS NOT EQUAL '00'                                 
046000              MOVE 'NO SE PUDO ABRIR EL ARCHIVO DNSLOG'                   
046100                  TO WS-MSG-ERROR                                         
046200              PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F          
046300           ELSE                                                           
046400              SET WS-NO-FIN-LECTURA TO TRUE                               
046500              PERFORM 2100-LEER-DNSLOG-I THRU 2100-LEER-DNSLOG-F          
046600           END-IF                                                         
046700        ELSE                                                              
046800           SET WS-FIN-LECTURA TO TRUE                                     
046900        END-IF                                                            
047000     END-IF.                                                              
047100*                                                                         
047200 1000-INICIO-F. EXIT.                                                     
047300*                                                                         
047400*--------------------------------------------------------------           
047500*    CARGA Y VALIDACION DE PARAMETROS DE CORRIDA (CONFIG)                 
047600*--------------------------------------------------------------           
047700 1100-CARGAR-CONFIG-I.                                                    
047800*                                                                         
047900     OPEN INPUT CONFIG.                                                   
048000     IF FS-CONFIG IS NOT EQUAL '00'                                       
048100        MOVE 'NO SE PUDO ABRIR EL ARCHIVO CONFIG' TO WS-MSG-ERROR         
048200        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
048300     ELSE                                                                 
048400        MOVE SPACES TO WS-SECCION-CFG                                     
048500        MOVE SPACES TO CFG-DNS-LOG-FILE                                   
048600        MOVE SPACES TO CFG-NOTIFY-TYPE                                    
048700        MOVE SPACES TO CFG-NOTIFY-USER                                    
048800        MOVE SPACES TO CFG-NOTIFY-TOKEN                                   
048900        MOVE SPACES TO CFG-NOTIFY-URL                                     
049000        MOVE 00060 TO CFG-COOLDOWN-SEC                                    
049100        MOVE 'N' TO CFG-NOTIFY-ENABLED                                    
049200        SET WS-NO-FIN-LECTURA TO TRUE                                     
049300        PERFORM 1120-LEER-CONFIG-I THRU 1120-LEER-CONFIG-F                
049400        PERFORM 1130-PARSEAR-LINEA-CFG-I THRU                             
049500            1130-PARSEAR-LINEA-CFG-F                                      
049600             UNTIL WS-FIN-LECTURA OR WS-HAY-ERROR-FATAL                   
049700        CLOSE CONFIG                                                      
049800        IF WS-SIN-ERROR-FATAL                                             
049900           PERFORM 1150-VALIDAR-CONFIG-I THRU                             
050000               1150-VALIDAR-CONFIG-F                                      
050100        END-IF                                                            
050200        IF WS-SIN-ERROR-FATAL                                             
050300           PERFORM 1170-ENCABEZADO-CONFIG-I THRU                          
050400               1170-ENCABEZADO-CONFIG-F                                   
050500        END-IF                                                            
050600     END-IF.                                                              
050700*                                                                         
050800 1100-CARGAR-CONFIG-F. EXIT.                                              
050900*                                                                         
051000 1120-LEER-CONFIG-I.                                                      
051100*                                                                         
051200     READ CONFIG INTO WS-LINEA-CFG-CRUDA.                                 
051300     EVALUATE FS-CONFIG                                                   
051400        WHEN '00'                                                         
051500           CONTINUE                                                       
051600        WHEN '10'                                                         
051700           SET WS-FIN-LECTURA TO TRUE                                     
051800        WHEN OTHER                                                        
051900           MOVE 'ERROR DE LECTURA EN CONFIG' TO WS-MSG-ERROR              
052000           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
052100     END-EVALUATE.                                                        
052200*                                                                         
052300 1120-LEER-CONFIG-F. EXIT.                                                
052400*                                                                         
052500 1130-PARSEAR-LINEA-CFG-I.                                                
052600*                                                                         
052700     MOVE WS-LINEA-CFG-CRUDA TO WS-GEN-LINEA.                             
052800     PERFORM 8980-LTRIM-LINEA-I THRU 8980-LTRIM-LINEA-F.                  
052900     PERFORM 8960-LONGITUD-LINEA-I THRU 8960-LONGITUD-LINEA-F.            
053000     MOVE WS-GEN-LINEA-LARGO TO WS-LARGO-CFG.                             
053100     MOVE WS-GEN-LINEA TO WS-LINEA-CFG-TRIM.                              
053200     IF WS-LARGO-CFG = 0                                                  
053300        CONTINUE                                                          
053400     ELSE                                                                 
053500        IF WS-LINEA-CFG-TRIM(1:1) = '#'                                   
053600           CONTINUE                                                       
053700        ELSE                                                              
053800           IF WS-LINEA-CFG-TRIM(1:1) = '['                                
053900              PERFORM 1132-SECCION-CFG-I THRU 1132-SECCION-CFG-F          
054000           ELSE                                                           
054100              PERFORM 1134-CLAVE-VALOR-CFG-I THRU                         
054200                  1134-CLAVE-VALOR-CFG-F                                  
054300           END-IF                                                         
054400        END-IF                                                            
054500     END-IF.                                                              
054600     PERFORM 1120-LEER-CONFIG-I THRU 1120-LEER-CONFIG-F.                  
054700*                                                                         
054800 1130-PARSEAR-LINEA-CFG-F. EXIT.                                          
054900*                                                                         
055000 1132-SECCION-CFG-I.                                                      
055100*                                                                         
055200     MOVE SPACES TO WS-SECCION-NOMBRE.                                    
055300     MOVE WS-LINEA-CFG-TRIM(1:WS-LARGO-CFG) TO WS-SECCION-NOMBRE.         
055400     INSPECT WS-SECCION-NOMBRE CONVERT                                    
055500        "abcdefghijklmnopqrstuvwxyz" TO                                   
055600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
055700     MOVE SPACES TO WS-SECCION-CFG.                                       
055800     IF WS-SECCION-NOMBRE = '[GENERAL]'                                   
055900        MOVE 'GENERAL' TO WS-SECCION-CFG                                  
056000        SET WS-VISTO-GENERAL TO TRUE                                      
056100     ELSE                                                                 
056200        IF WS-SECCION-NOMBRE = '[NOTIFICATION]'                           
056300           MOVE 'NOTIFICATION' TO WS-SECCION-CFG                          
056400           SET WS-VISTO-NOTIFY TO TRUE                                    
056500        END-IF                                                            
056600     END-IF.                                                              
056700*                                                                         
056800 1132-SECCION-CFG-F. EXIT.                                                
056900*                                                                         
057000 1134-CLAVE-VALOR-CFG-I.                                                  
057100*                                                                         
057200     PERFORM 1136-BUSCAR-IGUAL-CFG-I THRU 1136-BUSCAR-IGUAL-CFG-F         
057300        VARYING WS-POS FROM 1 BY 1                                        
057400        UNTIL WS-POS > WS-LARGO-CFG                                       
057500           OR WS-LINEA-CFG-TRIM(WS-POS:1) = '='.                          
057600     IF WS-POS <= WS-LARGO-CFG                                            
057700        MOVE SPACES TO WS-CLAVE-CFG                                       
057800        IF WS-POS > 1                                                     
057900           MOVE WS-LINEA-CFG-TRIM(1:WS-POS - 1) TO WS-CLAVE-CFG           
058000        END-IF                                                            
058100        INSPECT WS-CLAVE-CFG CONVERT                                      
058200           "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                
058300           "abcdefghijklmnopqrstuvwxyz"                                   
058400        MOVE SPACES TO WS-VALOR-CFG                                       
058500        IF WS-POS < WS-LARGO-CFG                                          
058600           MOVE WS-LINEA-CFG-TRIM(WS-POS + 1:) TO WS-GEN-LINEA            
058700           PERFORM 8980-LTRIM-LINEA-I THRU 8980-LTRIM-LINEA-F             
058800           MOVE WS-GEN-LINEA TO WS-VALOR-CFG                              
058900        END-IF                                                            
059000        PERFORM 1140-APLICAR-CLAVE-CFG-I THRU                             
059100            1140-APLICAR-CLAVE-CFG-F                                      
059200     END-IF.                                                              
059300*                                                                         
059400 1134-CLAVE-VALOR-CFG-F. EXIT.                                            
059500*                                                                         
059600 1136-BUSCAR-IGUAL-CFG-I.                                                 
059700     CONTINUE.                                                            
059800 1136-BUSCAR-IGUAL-CFG-F. EXIT.                                           
059900*                                                                         
060000 1140-APLICAR-CLAVE-CFG-I.                                                
060100*                                                                         
060200     EVALUATE TRUE                                                        
060300        WHEN WS-SECCION-CFG-GENERAL                                       
060400           EVALUATE WS-CLAVE-CFG                                          
060500              WHEN 'dns_log_file'                                         
060600                 MOVE WS-VALOR-CFG TO CFG-DNS-LOG-FILE                    
060700              WHEN 'cooldown_sec'                                         
060800                 PERFORM 1142-NUMERO-COOLDOWN-I THRU                      
060900                     1142-NUMERO-COOLDOWN-F                               
061000              WHEN OTHER                                                  
061100                 CONTINUE                                                 
061200           END-EVALUATE                                                   
061300        WHEN WS-SECCION-CFG-NOTIFY                                        
061400           EVALUATE WS-CLAVE-CFG                                          
061500              WHEN 'enabled'                                              
061600                 PERFORM 1144-FLAG-ENABLED-I THRU                         
061700                     1144-FLAG-ENABLED-F                                  
061800              WHEN 'type'                                                 
061900                 MOVE WS-VALOR-CFG(1:10) TO CFG-NOTIFY-TYPE               
062000                 INSPECT CFG-NOTIFY-TYPE CONVERT                          
062100                    "abcdefghijklmnopqrstuvwxyz" TO                       
062200                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
062300              WHEN 'user'                                                 
062400                 MOVE WS-VALOR-CFG(1:30) TO CFG-NOTIFY-USER               
062500              WHEN 'token'                                                
062600                 MOVE WS-VALOR-CFG(1:30) TO CFG-NOTIFY-TOKEN              
062700              WHEN 'url'                                                  
062800                 MOVE WS-VALOR-CFG(1:64) TO CFG-NOTIFY-URL                
062900              WHEN OTHER                                                  
063000                 CONTINUE                                                 
063100           END-EVALUATE                                                   
063200        WHEN OTHER                                                        
063300           CONTINUE                                                       
063400     END-EVALUATE.                                                        
063500*                                                                         
063600 1140-APLICAR-CLAVE-CFG-F. EXIT.                                          
063700*                                                                         
063800 1142-NUMERO-COOLDOWN-I.                                                  
063900*                                                                         
064000     IF WS-VALOR-CFG(1:1) = '-'                                           
064100        MOVE 'COOLDOWN_SEC NO PUEDE SER NEGATIVO' TO WS-MSG-ERROR         
064200        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
064300     ELSE                                                                 
064400        MOVE WS-VALOR-CFG TO WS-GEN-LINEA                                 
064500        PERFORM 8960-LONGITUD-LINEA-I THRU 8960-LONGITUD-LINEA-F          
064600        IF WS-GEN-LINEA-LARGO > 0 AND WS-GEN-LINEA-LARGO <= 5             
064700           AND WS-VALOR-CFG(1:WS-GEN-LINEA-LARGO) IS NUMERIC              
064800              MOVE WS-VALOR-CFG(1:WS-GEN-LINEA-LARGO) TO                  
064900                  CFG-COOLDOWN-SEC                                        
065000        ELSE                                                              
065100           MOVE 'COOLDOWN_SEC INVALIDO' TO WS-MSG-ERROR                   
065200           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
065300        END-IF                                                            
065400     END-IF.                                                              
065500*                                                                         
065600 1142-NUMERO-COOLDOWN-F. EXIT.                                            
065700*                                                                         
065800 1144-FLAG-ENABLED-I.                                                     
065900*                                                                         
066000     INSPECT WS-VALOR-CFG CONVERT                                         
066100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                   
066200        "abcdefghijklmnopqrstuvwxyz".                                     
066300     IF WS-VALOR-CFG(1:1) = 'y' OR WS-VALOR-CFG(1:1) = '1'                
066400                              OR WS-VALOR-CFG(1:1) = 't'                  
066500        MOVE 'Y' TO CFG-NOTIFY-ENABLED                                    
066600     ELSE                                                                 
066700        MOVE 'N' TO CFG-NOTIFY-ENABLED                                    
066800     END-IF.                                                              
066900*                                                                         
067000 1144-FLAG-ENABLED-F. EXIT.                                               
067100*                                                                         
067200 1150-VALIDAR-CONFIG-I.                                                   
067300*                                                                         
067400     IF WS-SIN-ERROR-FATAL AND NOT WS-VISTO-GENERAL                       
067500        MOVE 'FALTA LA SECCION [general] EN CONFIG'                       
067600            TO WS-MSG-ERROR                                               
067700        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
067800     END-IF.                                                              
067900     IF WS-SIN-ERROR-FATAL AND NOT WS-VISTO-NOTIFY                        
068000        MOVE 'FALTA LA SECCION [notification] EN CONFIG'                  
068100            TO WS-MSG-ERROR                                               
068200        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
068300     END-IF.                                                              
068400     IF WS-SIN-ERROR-FATAL AND CFG-DNS-LOG-FILE = SPACES                  
068500        MOVE 'DNS_LOG_FILE NO PUEDE SER BLANCO' TO WS-MSG-ERROR           
068600        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
068700     END-IF.                                                              
068800     IF WS-SIN-ERROR-FATAL AND CFG-NOTIFY-ACTIVA                          
068900        IF NOT CFG-TIPO-PUSHOVER AND NOT CFG-TIPO-GOTIFY                  
069000           MOVE 'TYPE DEBE SER PUSHOVER O GOTIFY SI ENABLED=Y'            
069100               TO WS-MSG-ERROR                                            
069200           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
069300        END-IF                                                            
069400     END-IF.                                                              
069500*                                                                         
069600 1150-VALIDAR-CONFIG-F. EXIT.                                             
069700*                                                                         
069800 1170-ENCABEZADO-CONFIG-I.                                                
069900*                                                                         
070000     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
070100     MOVE 'config OK' TO WS-LENC-TEXTO.                                   
070200     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
070300     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
070400     STRING 'LOG FILE: ' DELIMITED BY SIZE                                
070500            CFG-DNS-LOG-FILE DELIMITED BY SPACE                           
070600         INTO WS-LENC-TEXTO.                                              
070700     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
070800     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
070900     IF CFG-NOTIFY-ACTIVA                                                 
071000        STRING 'NOTIFICATIONS: ENABLED TYPE=' DELIMITED BY SIZE           
071100               CFG-NOTIFY-TYPE DELIMITED BY SPACE                         
071200            INTO WS-LENC-TEXTO                                            
071300     ELSE                                                                 
071400        MOVE 'NOTIFICATIONS: DISABLED' TO WS-LENC-TEXTO                   
071500     END-IF.                                                              
071600     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
071700     IF CFG-NOTIFY-ACTIVA                                                 
071800        PERFORM 1172-CREDENCIALES-STATUS-I THRU                           
071900            1172-CREDENCIALES-STATUS-F                                    
072000     END-IF.                                                              
072100*                                                                         
072200 1170-ENCABEZADO-CONFIG-F. EXIT.                                          
072300*                                                                         
072400 1172-CREDENCIALES-STATUS-I.                                              
072500*                                                                         
072600     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
072700     EVALUATE TRUE                                                        
072800        WHEN CFG-TIPO-PUSHOVER                                            
072900           IF CFG-NOTIFY-USER = SPACES OR CFG-NOTIFY-TOKEN =              
073000               SPACES                                                     
073100              MOVE 'PROVIDER PUSHOVER: CREDENTIALS MISSING'               
073200                  TO WS-LENC-TEXTO                                        
073300           ELSE                                                           
073400              MOVE 'PROVIDER PUSHOVER: CREDENTIALS SET'                   
073500                  TO WS-LENC-TEXTO                                        
073600           END-IF                                                         
073700        WHEN CFG-TIPO-GOTIFY                                              
073800           IF CFG-NOTIFY-URL = SPACES OR CFG-NOTIFY-TOKEN = SPACES        
073900              MOVE 'PROVIDER GOTIFY: CREDENTIALS MISSING'                 
074000                  TO WS-LENC-TEXTO                                        
074100           ELSE                                                           
074200              MOVE 'PROVIDER GOTIFY: CREDENTIALS SET'                     
074300                  TO WS-LENC-TEXTO                                        
074400           END-IF                                                         
074500        WHEN OTHER                                                        
074600           MOVE 'PROVIDER UNKNOWN' TO WS-LENC-TEXTO                       
074700     END-EVALUATE.                                                        
074800     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
074900*                                                                         
075000 1172-CREDENCIALES-STATUS-F. EXIT.                                        
075100*                                                                         
075200*--------------------------------------------------------------           
075300*    CARGA DE LAS TABLAS DE REGLAS DE DOMINIOS (DOMAINS)                  
075400*--------------------------------------------------------------           
075500 1200-CARGAR-DOMINIOS-I.                                                  
075600*                                                                         
075700     OPEN INPUT DOMAINS.                                                  
075800     IF FS-DOMAINS IS NOT EQUAL '00'                                      
075900        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DOMAINS' TO WS-MSG-ERROR        
076000        PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F                
076100     ELSE                                                                 
076200        MOVE SPACES TO WS-SECCION-DOM                                     
076300        SET WS-NO-FIN-LECTURA TO TRUE                                     
076400        PERFORM 1210-LEER-DOMINIOS-I THRU 1210-LEER-DOMINIOS-F            
076500        PERFORM 1220-PARSEAR-LINEA-DOM-I THRU                             
076600            1220-PARSEAR-LINEA-DOM-F                                      
076700             UNTIL WS-FIN-LECTURA OR WS-HAY-ERROR-FATAL                   
076800        CLOSE DOMAINS                                                     
076900        IF WS-SIN-ERROR-FATAL                                             
077000           PERFORM 1250-ENCABEZADO-DOMINIOS-I THRU                        
077100               1250-ENCABEZADO-DOMINIOS-F                                 
077200        END-IF                                                            
077300     END-IF.                                                              
077400*                                                                         
077500 1200-CARGAR-DOMINIOS-F. EXIT.                                            
077600*                                                                         
077700 1210-LEER-DOMINIOS-I.                                                    
077800*                                                                         
077900     READ DOMAINS INTO WS-LINEA-DOM-CRUDA.                                
078000     EVALUATE FS-DOMAINS                                                  
078100        WHEN '00'                                                         
078200           CONTINUE                                                       
078300        WHEN '10'                                                         
078400           SET WS-FIN-LECTURA TO TRUE                                     
078500        WHEN OTHER                                                        
078600           MOVE 'ERROR DE LECTURA EN DOMAINS' TO WS-MSG-ERROR             
078700           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
078800     END-EVALUATE.                                                        
078900*                                                                         
079000 1210-LEER-DOMINIOS-F. EXIT.                                              
079100*                                                                         
079200 1220-PARSEAR-LINEA-DOM-I.                                                
079300*                                                                         
079400     MOVE WS-LINEA-DOM-CRUDA TO WS-GEN-LINEA.                             
079500     PERFORM 8980-LTRIM-LINEA-I THRU 8980-LTRIM-LINEA-F.                  
079600     PERFORM 8960-LONGITUD-LINEA-I THRU 8960-LONGITUD-LINEA-F.            
079700     MOVE WS-GEN-LINEA-LARGO TO WS-LARGO-DOM.                             
079800     MOVE WS-GEN-LINEA TO WS-LINEA-DOM-TRIM.                              
079900     IF WS-LARGO-DOM = 0                                                  
080000        CONTINUE                                                          
080100     ELSE                                                                 
080200        IF WS-LINEA-DOM-TRIM(1:1) = '#'                                   
080300           CONTINUE                                                       
080400        ELSE                                                              
080500           INSPECT WS-LINEA-DOM-TRIM CONVERT                              
080600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                             
080700              "abcdefghijklmnopqrstuvwxyz"                                
080800           IF WS-LINEA-DOM-TRIM(1:1) = '['                                
080900              IF WS-LINEA-DOM-TRIM(1:WS-LARGO-DOM) = '[contains]'         
081000                 MOVE 'CONTAINS' TO WS-SECCION-DOM                        
081100              ELSE                                                        
081200                 IF WS-LINEA-DOM-TRIM(1:WS-LARGO-DOM) = '[exact]'         
081300                    MOVE 'EXACT' TO WS-SECCION-DOM                        
081400                 ELSE                                                     
081500                    MOVE SPACES TO WS-SECCION-DOM                         
081600                 END-IF                                                   
081700              END-IF                                                      
081800           ELSE                                                           
081900              PERFORM 1224-QUITAR-PUNTOS-DOM-I THRU                       
082000                  1224-QUITAR-PUNTOS-DOM-F                                
082100              IF WS-LARGO-DOM = 0                                         
082200                 CONTINUE                                                 
082300              ELSE                                                        
082400                 IF WS-SECCION-DOM = SPACES                               
082500                    MOVE 'DATO ANTES DE SECCION EN DOMAINS'               
082600                        TO WS-MSG-ERROR                                   
082700                    PERFORM 8900-ERROR-FATAL-I THRU                       
082800                        8900-ERROR-FATAL-F                                
082900                 ELSE                                                     
083000                    IF WS-SECCION-DOM-CONTAINS                            
083100                       PERFORM 1230-AGREGAR-CONTAINS-I                    
083200                           THRU 1230-AGREGAR-CONTAINS-F                   
083300                    ELSE                                                  
083400                       PERFORM 1240-DATO-EXACT-I THRU                     
083500                           1240-DATO-EXACT-F                              
083600                    END-IF                                                
083700                 END-IF                                                   
083800              END-IF                                                      
083900           END-IF                                                         
084000        END-IF                                                            
084100     END-IF.                                                              
084200     PERFORM 1210-LEER-DOMINIOS-I THRU 1210-LEER-DOMINIOS-F.              
084300*                                                                         
084400 1220-PARSEAR-LINEA-DOM-F. EXIT.                                          
084500*                                                                         
084600 1224-QUITAR-PUNTOS-DOM-I.                                                
084700*                                                                         
084800     PERFORM 1225-QUITAR-PUNTO-FINAL-DOM-I                                
084900        THRU 1225-QUITAR-PUNTO-FINAL-DOM-F                                
085000        UNTIL WS-LARGO-DOM = 0                                            
085100           OR WS-LINEA-DOM-TRIM(WS-LARGO-DOM:1) NOT = '.'.                
085200     MOVE 1 TO WS-POS.                                                    
085300     PERFORM 1226-AVANZAR-PUNTO-DOM-I THRU                                
085400         1226-AVANZAR-PUNTO-DOM-F                                         
085500        UNTIL WS-POS > WS-LARGO-DOM                                       
085600           OR WS-LINEA-DOM-TRIM(WS-POS:1) NOT = '.'.                      
085700     IF WS-POS > 1                                                        
085800        IF WS-POS > WS-LARGO-DOM                                          
085900           MOVE SPACES TO WS-LINEA-DOM-TRIM                               
086000           MOVE 0 TO WS-LARGO-DOM                                         
086100        ELSE                                                              
086200           MOVE WS-LINEA-DOM-TRIM(WS-POS:) TO WS-GEN-LINEA                
086300           MOVE WS-GEN-LINEA TO WS-LINEA-DOM-TRIM                         
086400           SUBTRACT WS-POS FROM WS-LARGO-DOM                              
086500           ADD 1 TO WS-LARGO-DOM                                          
086600        END-IF                                                            
086700     END-IF.                                                              
086800*                                                                         
086900 1224-QUITAR-PUNTOS-DOM-F. EXIT.                                          
087000*                                                                         
087100 1225-QUITAR-PUNTO-FINAL-DOM-I.                                           
087200     SUBTRACT 1 FROM WS-LARGO-DOM.                                        
087300 1225-QUITAR-PUNTO-FINAL-DOM-F. EXIT.                                     
087400*                                                                         
087500 1226-AVANZAR-PUNTO-DOM-I.                                                
087600     ADD 1 TO WS-POS.                                                     
087700 1226-AVANZAR-PUNTO-DOM-F. EXIT.                                          
087800*                                                                         
087900 1230-AGREGAR-CONTAINS-I.                                                 
088000*                                                                         
088100     MOVE SPACES TO WS-GEN-CADENA.                                        
088200     MOVE WS-LINEA-DOM-TRIM(1:WS-LARGO-DOM) TO WS-GEN-CADENA.             
088300     SET WS-NO-HALLADO TO TRUE.                                           
088400     PERFORM 1232-BUSCAR-CONTAINS-I THRU 1232-BUSCAR-CONTAINS-F           
088500        VARYING WS-CONTAINS-IX FROM 1 BY 1                                
088600        UNTIL WS-CONTAINS-IX > WS-CONTAINS-CNT OR WS-HALLADO.             
088700     IF WS-NO-HALLADO AND WS-CONTAINS-CNT < 300                           
088800        ADD 1 TO WS-CONTAINS-CNT                                          
088900        MOVE WS-GEN-CADENA(1:64) TO                                       
089000            WS-CONTAINS-TOKEN(WS-CONTAINS-CNT)                            
089100     END-IF.                                                              
089200*                                                                         
089300 1230-AGREGAR-CONTAINS-F. EXIT.                                           
089400*                                                                         
089500 1232-BUSCAR-CONTAINS-I.                                                  
089600     IF WS-CONTAINS-TOKEN(WS-CONTAINS-IX) = WS-GEN-CADENA(1:64)           
089700        SET WS-HALLADO TO TRUE                                            
089800     END-IF.                                                              
089900 1232-BUSCAR-CONTAINS-F. EXIT.                                            
090000*                                                                         
090100 1240-DATO-EXACT-I.                                                       
090200*                                                                         
090300     IF WS-LARGO-DOM > 1 AND WS-LINEA-DOM-TRIM(1:2) = '*.'                
090400        MOVE SPACES TO WS-FQDN-CHECK                                      
090500        IF WS-LARGO-DOM > 2                                               
090600           MOVE WS-LINEA-DOM-TRIM(3:WS-LARGO-DOM - 2) TO                  
090700               WS-FQDN-CHECK                                              
090800        END-IF                                                            
090900        COMPUTE WS-FQDN-CHECK-LEN = WS-LARGO-DOM - 2                      
091000        IF WS-FQDN-CHECK-LEN <= 0                                         
091100           MOVE 'WILDCARD BASE VACIA' TO WS-MSG-ERROR                     
091200           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
091300        ELSE                                                              
091400           PERFORM 8100-VALIDAR-FQDN-I THRU 8100-VALIDAR-FQDN-F           
091500           IF WS-FQDN-INVALIDO                                            
091600              STRING 'WILDCARD BASE INVALIDA: ' DELIMITED BY SIZE         
091700                     WS-FQDN-CHECK(1:WS-FQDN-CHECK-LEN)                   
091800                        DELIMITED BY SIZE                                 
091900                  INTO WS-MSG-ERROR                                       
092000              PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F          
092100           ELSE                                                           
092200              PERFORM 1244-AGREGAR-WILDCARD-I THRU                        
092300                  1244-AGREGAR-WILDCARD-F                                 
092400           END-IF                                                         
092500        END-IF                                                            
092600     ELSE                                                                 
092700        MOVE SPACES TO WS-FQDN-CHECK                                      
092800        MOVE WS-LINEA-DOM-TRIM(1:WS-LARGO-DOM) TO WS-FQDN-CHECK           
092900        MOVE WS-LARGO-DOM TO WS-FQDN-CHECK-LEN                            
093000        PERFORM 8100-VALIDAR-FQDN-I THRU 8100-VALIDAR-FQDN-F              
093100        IF WS-FQDN-INVALIDO                                               
093200           STRING 'FQDN INVALIDO: ' DELIMITED BY SIZE                     
093300                  WS-FQDN-CHECK(1:WS-FQDN-CHECK-LEN) DELIMITED BY         
093400                      SIZE                                                
093500               INTO WS-MSG-ERROR                                          
093600           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
093700        ELSE                                                              
093800           PERFORM 1242-AGREGAR-EXACT-I THRU 1242-AGREGAR-EXACT-F         
093900        END-IF                                                            
094000     END-IF.                                                              
094100*                                                                         
094200 1240-DATO-EXACT-F. EXIT.                                                 
094300*                                                                         
094400 1242-AGREGAR-EXACT-I.                                                    
094500*                                                                         
094600     SET WS-NO-HALLADO TO TRUE.                                           
094700     PERFORM 1243-BUSCAR-EXACT-I THRU 1243-BUSCAR-EXACT-F                 
094800        VARYING WS-EXACT-IX FROM 1 BY 1                                   
094900        UNTIL WS-EXACT-IX > WS-EXACT-CNT OR WS-HALLADO.                   
095000     IF WS-NO-HALLADO AND WS-EXACT-CNT < 300                              
095100        ADD 1 TO WS-EXACT-CNT                                             
095200        MOVE WS-FQDN-CHECK TO WS-EXACT-NAME(WS-EXACT-CNT)                 
095300     END-IF.                                                              
095400*                                                                         
095500 1242-AGREGAR-EXACT-F. EXIT.                                              
095600*                                                                         
095700 1243-BUSCAR-EXACT-I.                                                     
095800     IF WS-EXACT-NAME(WS-EXACT-IX) = WS-FQDN-CHECK                        
095900        SET WS-HALLADO TO TRUE                                            
096000     END-IF.                                                              
096100 1243-BUSCAR-EXACT-F. EXIT.                                               
096200*                                                                         
096300 1244-AGREGAR-WILDCARD-I.                                                 
096400*                                                                         
096500     SET WS-NO-HALLADO TO TRUE.                                           
096600     PERFORM 1245-BUSCAR-WILDCARD-I THRU 1245-BUSCAR-WILDCARD-F           
096700        VARYING WS-WILDCARD-IX FROM 1 BY 1                                
096800        UNTIL WS-WILDCARD-IX > WS-WILDCARD-CNT OR WS-HALLADO.             
096900     IF WS-NO-HALLADO AND WS-WILDCARD-CNT < 300                           
097000        ADD 1 TO WS-WILDCARD-CNT                                          
097100        MOVE WS-FQDN-CHECK TO WS-WILDCARD-BASE(WS-WILDCARD-CNT)           
097200     END-IF.                                                              
097300*                                                                         
097400 1244-AGREGAR-WILDCARD-F. EXIT.                                           
097500*                                                                         
097600 1245-BUSCAR-WILDCARD-I.                                                  
097700     IF WS-WILDCARD-BASE(WS-WILDCARD-IX) = WS-FQDN-CHECK                  
097800        SET WS-HALLADO TO TRUE                                            
097900     END-IF.                                                              
098000 1245-BUSCAR-WILDCARD-F. EXIT.                                            
098100*                                                                         
098200 1250-ENCABEZADO-DOMINIOS-I.                                              
098300*                                                                         
098400     MOVE WS-CONTAINS-CNT TO WS-CNT-ED-1.                                 
098500     MOVE WS-EXACT-CNT TO WS-CNT-ED-2.                                    
098600     MOVE WS-WILDCARD-CNT TO WS-CNT-ED-3.                                 
098700     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
098800     MOVE 'domains OK' TO WS-LENC-TEXTO.                                  
098900     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
099000     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
099100     STRING 'contains=' DELIMITED BY SIZE                                 
099200            WS-CNT-ED-1 DELIMITED BY SIZE                                 
099300            ' exact=' DELIMITED BY SIZE                                   
099400            WS-CNT-ED-2 DELIMITED BY SIZE                                 
099500            ' wildcards=' DELIMITED BY SIZE                               
099600            WS-CNT-ED-3 DELIMITED BY SIZE                                 
099700         INTO WS-LENC-TEXTO.                                              
099800     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
099900*                                                                         
100000 1250-ENCABEZADO-DOMINIOS-F. EXIT.                                        
100100*                                                                         
100200*--------------------------------------------------------------           
100300*    LECTURA DEL LOG DE CONSULTAS DNS                                     
100400*--------------------------------------------------------------           
100500 2100-LEER-DNSLOG-I.                                                      
100600*                                                                         
100700     READ DNSLOG INTO WS-LINEA-DNSLOG.                                    
100800     EVALUATE FS-DNSLOG                                                   
100900        WHEN '00'                                                         
101000           ADD 1 TO WS-SEQ-RELOJ                                          
101100           ADD 1 TO TOT-LINES                                             
101200        WHEN '10'                                                         
101300           SET WS-FIN-LECTURA TO TRUE                                     
101400        WHEN OTHER                                                        
101500           MOVE 'ERROR DE LECTURA EN DNSLOG' TO WS-MSG-ERROR              
101600           PERFORM 8900-ERROR-FATAL-I THRU 8900-ERROR-FATAL-F             
101700     END-EVALUATE.                                                        
101800*                                                                         
101900 2100-LEER-DNSLOG-F. EXIT.                                                
102000*                                                                         
102100*--------------------------------------------------------------           
102200*    PROCESO PRINCIPAL - UNA LINEA DE DNSLOG POR VUELTA                   
102300*--------------------------------------------------------------           
102400 3000-PROCESO-I.                                                          
102500*                                                                         
102600     IF WS-LINEA-DNSLOG NOT = SPACES                                      
102700        PERFORM 3100-EXTRAER-FQDNS-I THRU 3100-EXTRAER-FQDNS-F            
102800        ADD WS-LINEA-CNT TO TOT-FQDNS                                     
102900        PERFORM 3200-TRATAR-FQDN-I THRU 3200-TRATAR-FQDN-F                
103000           VARYING WS-LINEA-IX FROM 1 BY 1                                
103100           UNTIL WS-LINEA-IX > WS-LINEA-CNT                               
103200     END-IF.                                                              
103300     PERFORM 2100-LEER-DNSLOG-I THRU 2100-LEER-DNSLOG-F.                  
103400*                                                                         
103500 3000-PROCESO-F. EXIT.                                                    
103600*                                                                         
103700 3100-EXTRAER-FQDNS-I.                                                    
103800*                                                                         
103900     MOVE 0 TO WS-LINEA-CNT.                                              
104000     MOVE 0 TO WS-TOK-LEN.                                                
104100     MOVE SPACES TO WS-TOK.                                               
104200     PERFORM 3110-EXAMINAR-CARACTER-I THRU                                
104300         3110-EXAMINAR-CARACTER-F                                         
104400        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 400.                        
104500     IF WS-TOK-LEN > 0                                                    
104600        PERFORM 3150-VALIDAR-TOKEN-I THRU 3150-VALIDAR-TOKEN-F            
104700     END-IF.                                                              
104800*                                                                         
104900 3100-EXTRAER-FQDNS-F. EXIT.                                              
105000*                                                                         
105100 3110-EXAMINAR-CARACTER-I.                                                
105200*                                                                         
105300     IF WS-LINEA-DNSLOG-TAB(WS-I) IS FQDN-CHAR                            
105400        ADD 1 TO WS-TOK-LEN                                               
105500        MOVE WS-LINEA-DNSLOG-TAB(WS-I) TO WS-TOK-TAB(WS-TOK-LEN)          
105600     ELSE                                                                 
105700        IF WS-TOK-LEN > 0                                                 
105800           PERFORM 3150-VALIDAR-TOKEN-I THRU 3150-VALIDAR-TOKEN-F         
105900        END-IF                                                            
106000        MOVE 0 TO WS-TOK-LEN                                              
106100        MOVE SPACES TO WS-TOK                                             
106200     END-IF.                                                              
106300*                                                                         
106400 3110-EXAMINAR-CARACTER-F. EXIT.                                          
106500*                                                                         
106600 3150-VALIDAR-TOKEN-I.                                                    
106700*                                                                         
106800     PERFORM 3152-QUITAR-PUNTO-TOK-I THRU 3152-QUITAR-PUNTO-TOK-F         
106900        UNTIL WS-TOK-LEN = 0 OR WS-TOK-TAB(WS-TOK-LEN) NOT = '.'.         
107000     IF WS-TOK-LEN > 0                                                    
107100        MOVE WS-TOK-LEN TO WS-FQDN-CHECK-LEN                              
107200        MOVE SPACES TO WS-FQDN-CHECK                                      
107300        MOVE WS-TOK(1:WS-TOK-LEN) TO WS-FQDN-CHECK                        
107400        INSPECT WS-FQDN-CHECK CONVERT                                     
107500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                
107600           "abcdefghijklmnopqrstuvwxyz"                                   
107700        PERFORM 8100-VALIDAR-FQDN-I THRU 8100-VALIDAR-FQDN-F              
107800        IF WS-FQDN-VALIDO                                                 
107900           PERFORM 3160-AGREGAR-A-LINEA-I THRU                            
108000               3160-AGREGAR-A-LINEA-F                                     
108100        END-IF                                                            
108200     END-IF.                                                              
108300*                                                                         
108400 3150-VALIDAR-TOKEN-F. EXIT.                                              
108500*                                                                         
108600 3152-QUITAR-PUNTO-TOK-I.                                                 
108700     SUBTRACT 1 FROM WS-TOK-LEN.                                          
108800 3152-QUITAR-PUNTO-TOK-F. EXIT.                                           
108900*                                                                         
109000 3160-AGREGAR-A-LINEA-I.                                                  
109100*                                                                         
109200     SET WS-NO-HALLADO TO TRUE.                                           
109300     PERFORM 3162-BUSCAR-EN-LINEA-I THRU 3162-BUSCAR-EN-LINEA-F           
109400        VARYING WS-LINEA-IX2 FROM 1 BY 1                                  
109500        UNTIL WS-LINEA-IX2 > WS-LINEA-CNT OR WS-HALLADO.                  
109600     IF WS-NO-HALLADO AND WS-LINEA-CNT < 100                              
109700        ADD 1 TO WS-LINEA-CNT                                             
109800        MOVE WS-FQDN-CHECK TO WS-LINEA-FQDN(WS-LINEA-CNT)                 
109900     END-IF.                                                              
110000*                                                                         
110100 3160-AGREGAR-A-LINEA-F. EXIT.                                            
110200*                                                                         
110300 3162-BUSCAR-EN-LINEA-I.                                                  
110400     IF WS-LINEA-FQDN(WS-LINEA-IX2) = WS-FQDN-CHECK                       
110500        SET WS-HALLADO TO TRUE                                            
110600     END-IF.                                                              
110700 3162-BUSCAR-EN-LINEA-F. EXIT.                                            
110800*                                                                         
110900*--------------------------------------------------------------           
111000*    TRATAMIENTO DE UN FQDN DE LA LINEA (COOLDOWN/CLASIFICAR)             
111100*--------------------------------------------------------------           
111200 3200-TRATAR-FQDN-I.                                                      
111300*                                                                         
111400     MOVE WS-LINEA-FQDN(WS-LINEA-IX) TO WS-FQDN-ACTUAL.                   
111500     PERFORM 3210-CHEQUEAR-COOLDOWN-I THRU                                
111600         3210-CHEQUEAR-COOLDOWN-F.                                        
111700     IF WS-EN-COOLDOWN                                                    
111800        ADD 1 TO TOT-SUPPRESSED                                           
111900     ELSE                                                                 
112000        PERFORM 3300-CLASIFICAR-FQDN-I THRU 3300-CLASIFICAR-FQDN-F        
112100        IF WS-HAY-HIT                                                     
112200           PERFORM 3400-ARMAR-RAZON-I THRU 3400-ARMAR-RAZON-F             
112300           PERFORM 3500-ESCRIBIR-MATCH-I THRU                             
112400               3500-ESCRIBIR-MATCH-F                                      
112500           ADD 1 TO TOT-MATCHES                                           
112600           PERFORM 3250-SELLAR-COOLDOWN-I THRU                            
112700               3250-SELLAR-COOLDOWN-F                                     
112800           PERFORM 3600-DECIDIR-NOTIFICAR-I THRU                          
112900               3600-DECIDIR-NOTIFICAR-F                                   
113000        END-IF                                                            
113100     END-IF.                                                              
113200*                                                                         
113300 3200-TRATAR-FQDN-F. EXIT.                                                
113400*                                                                         
113500 3210-CHEQUEAR-COOLDOWN-I.                                                
113600*                                                                         
113700     SET WS-NO-EN-COOLDOWN TO TRUE.                                       
113800     MOVE 0 TO WS-COOLDOWN-IX-HALLADO.                                    
113900     PERFORM 3212-BUSCAR-COOLDOWN-I THRU 3212-BUSCAR-COOLDOWN-F           
114000        VARYING WS-COOLDOWN-IX FROM 1 BY 1                                
114100        UNTIL WS-COOLDOWN-IX > WS-COOLDOWN-CNT                            
114200           OR WS-COOLDOWN-IX-HALLADO NOT = 0.                             
114300     IF WS-COOLDOWN-IX-HALLADO NOT = 0 AND CFG-COOLDOWN-SEC NOT =         
114400         0                                                                
114500        COMPUTE WS-DELTA =                                                
114600           WS-SEQ-RELOJ - WS-COOLDOWN-SEQ(WS-COOLDOWN-IX-HALLADO)         
114700        IF WS-DELTA < CFG-COOLDOWN-SEC                                    
114800           SET WS-EN-COOLDOWN TO TRUE                                     
114900        END-IF                                                            
115000     END-IF.                                                              
115100*                                                                         
115200 3210-CHEQUEAR-COOLDOWN-F. EXIT.                                          
115300*                                                                         
115400 3212-BUSCAR-COOLDOWN-I.                                                  
115500     IF WS-COOLDOWN-FQDN(WS-COOLDOWN-IX) = WS-FQDN-ACTUAL                 
115600        MOVE WS-COOLDOWN-IX TO WS-COOLDOWN-IX-HALLADO                     
115700     END-IF.                                                              
115800 3212-BUSCAR-COOLDOWN-F. EXIT.                                            
115900*                                                                         
116000 3250-SELLAR-COOLDOWN-I.                                                  
116100*                                                                         
116200     IF WS-COOLDOWN-IX-HALLADO NOT = 0                                    
116300        MOVE WS-SEQ-RELOJ TO                                              
116400            WS-COOLDOWN-SEQ(WS-COOLDOWN-IX-HALLADO)                       
116500     ELSE                                                                 
116600        IF WS-COOLDOWN-CNT < 500                                          
116700           ADD 1 TO WS-COOLDOWN-CNT                                       
116800           MOVE WS-FQDN-ACTUAL TO                                         
116900               WS-COOLDOWN-FQDN(WS-COOLDOWN-CNT)                          
117000           MOVE WS-SEQ-RELOJ TO WS-COOLDOWN-SEQ(WS-COOLDOWN-CNT)          
117100        END-IF                                                            
117200     END-IF.                                                              
117300*                                                                         
117400 3250-SELLAR-COOLDOWN-F. EXIT.                                            
117500*                                                                         
117600*--------------------------------------------------------------           
117700*    CLASIFICACION DEL FQDN CONTRA LAS TABLAS DE REGLAS                   
117800*--------------------------------------------------------------           
117900 3300-CLASIFICAR-FQDN-I.                                                  
118000*                                                                         
118100     SET WS-SIN-HIT-EXACTO TO TRUE.                                       
118200     SET WS-SIN-HIT-WILDCARD TO TRUE.                                     
118300     SET WS-SIN-HIT TO TRUE.                                              
118400     MOVE 0 TO WS-CONTAINS-HIT-CNT.                                       
118500     MOVE WS-FQDN-ACTUAL TO WS-GEN-CADENA.                                
118600     PERFORM 8950-LONGITUD-GEN-I THRU 8950-LONGITUD-GEN-F.                
118700     MOVE WS-GEN-LARGO TO WS-FQ-LARGO.                                    
118800     PERFORM 3310-BUSCAR-CONTAINS-HIT-I THRU                              
118900         3310-BUSCAR-CONTAINS-HIT-F                                       
119000        VARYING WS-CONTAINS-IX FROM 1 BY 1                                
119100        UNTIL WS-CONTAINS-IX > WS-CONTAINS-CNT.                           
119200     PERFORM 3320-BUSCAR-EXACT-HIT-I THRU 3320-BUSCAR-EXACT-HIT-F         
119300        VARYING WS-EXACT-IX FROM 1 BY 1                                   
119400        UNTIL WS-EXACT-IX > WS-EXACT-CNT OR WS-HIT-EXACTO.                
119500     IF WS-SIN-HIT-EXACTO                                                 
119600        PERFORM 3330-BUSCAR-WILDCARD-HIT-I THRU                           
119700            3330-BUSCAR-WILDCARD-HIT-F                                    
119800           VARYING WS-WILDCARD-IX FROM 1 BY 1                             
119900           UNTIL WS-WILDCARD-IX > WS-WILDCARD-CNT OR                      
120000               WS-HIT-WILDCARD                                            
120100     END-IF.                                                              
120200     PERFORM 3340-ORDENAR-CONTAINS-I THRU 3340-ORDENAR-CONTAINS-F.        
120300     IF WS-HIT-EXACTO OR WS-HIT-WILDCARD OR WS-CONTAINS-HIT-CNT >         
120400         0                                                                
120500        SET WS-HAY-HIT TO TRUE                                            
120600     END-IF.                                                              
120700*                                                                         
120800 3300-CLASIFICAR-FQDN-F. EXIT.                                            
120900*                                                                         
121000 3310-BUSCAR-CONTAINS-HIT-I.                                              
121100*                                                                         
121200     MOVE WS-CONTAINS-TOKEN(WS-CONTAINS-IX) TO WS-GEN-LINEA.              
121300     PERFORM 8960-LONGITUD-LINEA-I THRU 8960-LONGITUD-LINEA-F.            
121400     IF WS-GEN-LINEA-LARGO > 0 AND WS-GEN-LINEA-LARGO <=                  
121500         WS-FQ-LARGO                                                      
121600        SET WS-NO-HALLADO TO TRUE                                         
121700        PERFORM 3312-PROBAR-POSICION-I THRU 3312-PROBAR-POSICION-F        
121800           VARYING WS-K FROM 1 BY 1                                       
121900           UNTIL WS-K > WS-FQ-LARGO - WS-GEN-LINEA-LARGO + 1              
122000              OR WS-HALLADO                                               
122100        IF WS-HALLADO AND WS-CONTAINS-HIT-CNT < 300                       
122200           ADD 1 TO WS-CONTAINS-HIT-CNT                                   
122300           MOVE WS-CONTAINS-TOKEN(WS-CONTAINS-IX)                         
122400               TO WS-CONTAINS-HIT-TAB(WS-CONTAINS-HIT-CNT)                
122500        END-IF                                                            
122600     END-IF.                                                              
122700*                                                                         
122800 3310-BUSCAR-CONTAINS-HIT-F. EXIT.                                        
122900*                                                                         
123000 3312-PROBAR-POSICION-I.                                                  
123100     IF WS-FQDN-ACTUAL(WS-K:WS-GEN-LINEA-LARGO) =                         
123200        WS-CONTAINS-TOKEN(WS-CONTAINS-IX)(1:WS-GEN-LINEA-LARGO)           
123300        SET WS-HALLADO TO TRUE                                            
123400     END-IF.                                                              
123500 3312-PROBAR-POSICION-F. EXIT.                                            
123600*                                                                         
123700 3320-BUSCAR-EXACT-HIT-I.                                                 
123800     IF WS-EXACT-NAME(WS-EXACT-IX) = WS-FQDN-ACTUAL                       
123900        SET WS-HIT-EXACTO TO TRUE                                         
124000     END-IF.                                                              
124100 3320-BUSCAR-EXACT-HIT-F. EXIT.                                           
124200*                                                                         
124300 3330-BUSCAR-WILDCARD-HIT-I.                                              
124400*                                                                         
124500     MOVE WS-WILDCARD-BASE(WS-WILDCARD-IX) TO WS-GEN-LINEA.               
124600     PERFORM 8960-LONGITUD-LINEA-I THRU 8960-LONGITUD-LINEA-F.            
124700     IF WS-GEN-LINEA-LARGO > 0 AND WS-FQ-LARGO >                          
124800         WS-GEN-LINEA-LARGO                                               
124900        IF WS-FQDN-ACTUAL(WS-FQ-LARGO - WS-GEN-LINEA-LARGO:1)             
125000              = '.'                                                       
125100           IF WS-FQDN-ACTUAL                                              
125200                 (WS-FQ-LARGO - WS-GEN-LINEA-LARGO + 1:                   
125300                  WS-GEN-LINEA-LARGO)                                     
125400              = WS-WILDCARD-BASE(WS-WILDCARD-IX)                          
125500                  (1:WS-GEN-LINEA-LARGO)                                  
125600              SET WS-HIT-WILDCARD TO TRUE                                 
125700              MOVE WS-WILDCARD-BASE(WS-WILDCARD-IX)                       
125800                  TO WS-WILDCARD-BASE-HIT                                 
125900              MOVE WS-GEN-LINEA-LARGO TO WS-WC-BASE-LEN                   
126000           END-IF                                                         
126100        END-IF                                                            
126200     END-IF.                                                              
126300*                                                                         
126400 3330-BUSCAR-WILDCARD-HIT-F. EXIT.                                        
126500*                                                                         
126600 3340-ORDENAR-CONTAINS-I.                                                 
126700*                                                                         
126800     IF WS-CONTAINS-HIT-CNT > 1                                           
126900        PERFORM 3342-PASADA-ORDEN-I THRU 3342-PASADA-ORDEN-F              
127000           VARYING WS-I FROM 1 BY 1 UNTIL WS-I >=                         
127100               WS-CONTAINS-HIT-CNT                                        
127200     END-IF.                                                              
127300*                                                                         
127400 3340-ORDENAR-CONTAINS-F. EXIT.                                           
127500*                                                                         
127600 3342-PASADA-ORDEN-I.                                                     
127700     PERFORM 3344-COMPARAR-ADYACENTE-I THRU                               
127800         3344-COMPARAR-ADYACENTE-F                                        
127900        VARYING WS-J FROM 1 BY 1                                          
128000        UNTIL WS-J >= WS-CONTAINS-HIT-CNT - WS-I + 1.                     
128100 3342-PASADA-ORDEN-F. EXIT.                                               
128200*                                                                         
128300 3344-COMPARAR-ADYACENTE-I.                                               
128400*                                                                         
128500     IF WS-CONTAINS-HIT-TAB(WS-J) > WS-CONTAINS-HIT-TAB(WS-J + 1)         
128600        MOVE WS-CONTAINS-HIT-TAB(WS-J) TO WS-SWAP-TOK                     
128700        MOVE WS-CONTAINS-HIT-TAB(WS-J + 1) TO                             
128800            WS-CONTAINS-HIT-TAB(WS-J)                                     
128900        MOVE WS-SWAP-TOK TO WS-CONTAINS-HIT-TAB(WS-J + 1)                 
129000     END-IF.                                                              
129100*                                                                         
129200 3344-COMPARAR-ADYACENTE-F. EXIT.                                         
129300*                                                                         
129400*--------------------------------------------------------------           
129500*    ARMADO DE LA RAZON DE LA COINCIDENCIA                                
129600*--------------------------------------------------------------           
129700 3400-ARMAR-RAZON-I.                                                      
129800*                                                                         
129900     MOVE SPACES TO WS-RAZON.                                             
130000     MOVE 1 TO WS-RAZON-PTR.                                              
130100     IF WS-HIT-EXACTO                                                     
130200        STRING 'EXACT' DELIMITED BY SIZE                                  
130300            INTO WS-RAZON WITH POINTER WS-RAZON-PTR                       
130400     END-IF.                                                              
130500     IF WS-HIT-WILDCARD                                                   
130600        IF WS-RAZON-PTR > 1                                               
130700           STRING '|' DELIMITED BY SIZE                                   
130800               INTO WS-RAZON WITH POINTER WS-RAZON-PTR                    
130900        END-IF                                                            
131000        STRING 'WILDCARD(*.' DELIMITED BY SIZE                            
131100               WS-WILDCARD-BASE-HIT(1:WS-WC-BASE-LEN) DELIMITED           
131200                   BY SIZE                                                
131300               ')' DELIMITED BY SIZE                                      
131400            INTO WS-RAZON WITH POINTER WS-RAZON-PTR                       
131500     END-IF.                                                              
131600     IF WS-CONTAINS-HIT-CNT > 0                                           
131700        IF WS-RAZON-PTR > 1                                               
131800           STRING '|' DELIMITED BY SIZE                                   
131900               INTO WS-RAZON WITH POINTER WS-RAZON-PTR                    
132000        END-IF                                                            
132100        STRING 'CONTAINS:' DELIMITED BY SIZE                              
132200            INTO WS-RAZON WITH POINTER WS-RAZON-PTR                       
132300        PERFORM 3410-AGREGAR-TOKEN-RAZON-I THRU                           
132400            3410-AGREGAR-TOKEN-RAZON-F                                    
132500           VARYING WS-M FROM 1 BY 1 UNTIL WS-M >                          
132600               WS-CONTAINS-HIT-CNT                                        
132700     END-IF.                                                              
132800*                                                                         
132900 3400-ARMAR-RAZON-F. EXIT.                                                
133000*                                                                         
133100 3410-AGREGAR-TOKEN-RAZON-I.                                              
133200*                                                                         
133300     IF WS-M > 1                                                          
133400        STRING ',' DELIMITED BY SIZE                                      
133500            INTO WS-RAZON WITH POINTER WS-RAZON-PTR                       
133600     END-IF.                                                              
133700     MOVE WS-CONTAINS-HIT-TAB(WS-M) TO WS-GEN-CADENA.                     
133800     PERFORM 8950-LONGITUD-GEN-I THRU 8950-LONGITUD-GEN-F.                
133900     STRING WS-CONTAINS-HIT-TAB(WS-M)(1:WS-GEN-LARGO) DELIMITED           
134000         BY SIZE                                                          
134100         INTO WS-RAZON WITH POINTER WS-RAZON-PTR.                         
134200*                                                                         
134300 3410-AGREGAR-TOKEN-RAZON-F. EXIT.                                        
134400*                                                                         
134500*--------------------------------------------------------------           
134600*    GRABACION DEL MATCH EN EL LISTADO (DOS LINEAS)                       
134700*--------------------------------------------------------------           
134800 3500-ESCRIBIR-MATCH-I.                                                   
134900*                                                                         
135000     MOVE WS-FQDN-ACTUAL TO MATCH-FQDN.                                   
135100     MOVE WS-RAZON TO MATCH-REASON.                                       
135200     MOVE WS-LINEA-DNSLOG TO MATCH-LINE.                                  
135300     MOVE SPACES TO WS-LIN-MATCH-1.                                       
135400     MOVE MATCH-FQDN TO WS-LM1-FQDN.                                      
135500     MOVE MATCH-REASON TO WS-LM1-RAZON.                                   
135600     WRITE REG-REPORTE FROM WS-LIN-MATCH-1.                               
135700     MOVE SPACES TO WS-LIN-MATCH-2.                                       
135800     MOVE MATCH-LINE TO WS-LM2-LINEA.                                     
135900     WRITE REG-REPORTE FROM WS-LIN-MATCH-2.                               
136000*                                                                         
136100 3500-ESCRIBIR-MATCH-F. EXIT.                                             
136200*                                                                         
136300*--------------------------------------------------------------           
136400*    DECISION DE DESPACHO DE NOTIFICACION                                 
136500*--------------------------------------------------------------           
136600 3600-DECIDIR-NOTIFICAR-I.                                                
136700*                                                                         
136800     MOVE SPACES TO WS-NOTIFY-STATUS-TXT.                                 
136900     MOVE SPACES TO WS-NOTIFY-TITULO.                                     
137000     MOVE SPACES TO WS-NOTIFY-CUERPO.                                     
137100     STRING 'DigBuster: ' DELIMITED BY SIZE                               
137200            WS-FQDN-ACTUAL DELIMITED BY SPACE                             
137300         INTO WS-NOTIFY-TITULO.                                           
137400     STRING WS-RAZON DELIMITED BY SPACE                                   
137500            ' ' DELIMITED BY SIZE                                         
137600            WS-LINEA-DNSLOG DELIMITED BY SIZE                             
137700         INTO WS-NOTIFY-CUERPO.                                           
137800     EVALUATE TRUE                                                        
137900        WHEN CFG-NOTIFY-INACTIVA                                          
138000           MOVE 'disabled' TO WS-NOTIFY-STATUS-TXT                        
138100        WHEN CFG-TIPO-PUSHOVER                                            
138200           IF CFG-NOTIFY-USER = SPACES OR CFG-NOTIFY-TOKEN =              
138300               SPACES                                                     
138400              MOVE 'pushover: missing user or token'                      
138500                  TO WS-NOTIFY-STATUS-TXT                                 
138600           ELSE                                                           
138700              MOVE 'sent' TO WS-NOTIFY-STATUS-TXT                         
138800           END-IF                                                         
138900        WHEN CFG-TIPO-GOTIFY                                              
139000           IF CFG-NOTIFY-URL = SPACES OR CFG-NOTIFY-TOKEN = SPACES        
139100              MOVE 'gotify: missing url or token'                         
139200                  TO WS-NOTIFY-STATUS-TXT                                 
139300           ELSE                                                           
139400              MOVE 'sent' TO WS-NOTIFY-STATUS-TXT                         
139500           END-IF                                                         
139600        WHEN OTHER                                                        
139700           STRING 'unknown-notifier:' DELIMITED BY SIZE                   
139800                  CFG-NOTIFY-TYPE DELIMITED BY SPACE                      
139900               INTO WS-NOTIFY-STATUS-TXT                                  
140000     END-EVALUATE.                                                        
140100     IF WS-NOTIFY-STATUS-TXT NOT = 'disabled'                             
140200                             AND WS-NOTIFY-STATUS-TXT NOT = 'sent'        
140300        MOVE SPACES TO WS-LIN-NOTIFICA                                    
140400        MOVE WS-NOTIFY-STATUS-TXT TO WS-LN-STATUS                         
140500        WRITE REG-REPORTE FROM WS-LIN-NOTIFICA                            
140600     END-IF.                                                              
140700*                                                                         
140800 3600-DECIDIR-NOTIFICAR-F. EXIT.                                          
140900*                                                                         
141000*--------------------------------------------------------------           
141100*    VALIDACION GENERICA DE UN FQDN (COMPARTIDA POR CARGA Y               
141200*    EXTRACCION) - ETIQUETAS DE 1 A 63 CARACTERES, AL MENOS               
141300*    DOS ETIQUETAS, SOLO CARACTERES DE LABEL-CHAR Y PUNTO.                
141400*--------------------------------------------------------------           
141500 8100-VALIDAR-FQDN-I.                                                     
141600*                                                                         
141700     SET WS-FQDN-VALIDO TO TRUE.                                          
141800     MOVE 0 TO WS-LBL-LEN.                                                
141900     MOVE 1 TO WS-LBL-CNT.                                                
142000     IF WS-FQDN-CHECK-LEN = 0                                             
142100        SET WS-FQDN-INVALIDO TO TRUE                                      
142200     ELSE                                                                 
142300        PERFORM 8110-EXAMINAR-CAR-FQDN-I THRU                             
142400            8110-EXAMINAR-CAR-FQDN-F                                      
142500           VARYING WS-J FROM 1 BY 1                                       
142600           UNTIL WS-J > WS-FQDN-CHECK-LEN OR WS-FQDN-INVALIDO             
142700        IF WS-FQDN-VALIDO                                                 
142800           IF WS-LBL-LEN = 0 OR WS-LBL-LEN > 63                           
142900              SET WS-FQDN-INVALIDO TO TRUE                                
143000           END-IF                                                         
143100        END-IF                                                            
143200        IF WS-FQDN-VALIDO AND WS-LBL-CNT < 2                              
143300           SET WS-FQDN-INVALIDO TO TRUE                                   
143400        END-IF                                                            
143500     END-IF.                                                              
143600*                                                                         
143700 8100-VALIDAR-FQDN-F. EXIT.                                               
143800*                                                                         
143900 8110-EXAMINAR-CAR-FQDN-I.                                                
144000*                                                                         
144100     IF WS-FQDN-CHECK-TAB(WS-J) = '.'                                     
144200        IF WS-LBL-LEN = 0                                                 
144300           SET WS-FQDN-INVALIDO TO TRUE                                   
144400        ELSE                                                              
144500           IF WS-LBL-LEN > 63                                             
144600              SET WS-FQDN-INVALIDO TO TRUE                                
144700           ELSE                                                           
144800              MOVE 0 TO WS-LBL-LEN                                        
144900              ADD 1 TO WS-LBL-CNT                                         
145000           END-IF                                                         
145100        END-IF                                                            
145200     ELSE                                                                 
145300        IF WS-FQDN-CHECK-TAB(WS-J) IS LABEL-CHAR                          
145400           ADD 1 TO WS-LBL-LEN                                            
145500        ELSE                                                              
145600           SET WS-FQDN-INVALIDO TO TRUE                                   
145700        END-IF                                                            
145800     END-IF.                                                              
145900*                                                                         
146000 8110-EXAMINAR-CAR-FQDN-F. EXIT.                                          
146100*                                                                         
146200*--------------------------------------------------------------           
146300*    RUTINA COMUN DE ERROR FATAL - DEJA CONSTANCIA EN EL                  
146400*    LISTADO Y EN PANTALLA, Y CORTA LA CORRIDA.                           
146500*--------------------------------------------------------------           
146600 8900-ERROR-FATAL-I.                                                      
146700*                                                                         
146800     DISPLAY '* ERROR: ' WS-MSG-ERROR.                                    
146900     MOVE SPACES TO WS-LIN-ENCABEZADO.                                    
147000     STRING 'error: ' DELIMITED BY SIZE                                   
147100            WS-MSG-ERROR DELIMITED BY SIZE                                
147200         INTO WS-LENC-TEXTO.                                              
147300     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.                            
147400     MOVE 0002 TO RETURN-CODE.                                            
147500     SET WS-HAY-ERROR-FATAL TO TRUE.                                      
147600     SET WS-FIN-LECTURA TO TRUE.                                          
147700*                                                                         
147800 8900-ERROR-FATAL-F. EXIT.                                                
147900*                                                                         
148000*--------------------------------------------------------------           
148100*    LARGO REAL (SIN ESPACIOS DE COLA) DE WS-GEN-CADENA (X253)            
148200*--------------------------------------------------------------           
148300 8950-LONGITUD-GEN-I.                                                     
148400*                                                                         
148500     MOVE 253 TO WS-GEN-LARGO.                                            
148600     PERFORM 8955-RETROCEDER-GEN-I THRU 8955-RETROCEDER-GEN-F             
148700        UNTIL WS-GEN-LARGO = 0                                            
148800           OR WS-GEN-CADENA-TAB(WS-GEN-LARGO) NOT = SPACE.                
148900*                                                                         
149000 8950-LONGITUD-GEN-F. EXIT.                                               
149100*                                                                         
149200 8955-RETROCEDER-GEN-I.                                                   
149300     SUBTRACT 1 FROM WS-GEN-LARGO.                                        
149400 8955-RETROCEDER-GEN-F. EXIT.                                             
149500*                                                                         
149600*--------------------------------------------------------------           
149700*    LARGO REAL (SIN ESPACIOS DE COLA) DE WS-GEN-LINEA (X256)             
149800*--------------------------------------------------------------           
149900 8960-LONGITUD-LINEA-I.                                                   
150000*                                                                         
150100     MOVE 256 TO WS-GEN-LINEA-LARGO.                                      
150200     PERFORM 8965-RETROCEDER-LINEA-I THRU 8965-RETROCEDER-LINEA-F         
150300        UNTIL WS-GEN-LINEA-LARGO = 0                                      
150400           OR WS-GEN-LINEA-TAB(WS-GEN-LINEA-LARGO) NOT = SPACE.           
150500*                                                                         
150600 8960-LONGITUD-LINEA-F. EXIT.                                             
150700*                                                                         
150800 8965-RETROCEDER-LINEA-I.                                                 
150900     SUBTRACT 1 FROM WS-GEN-LINEA-LARGO.                                  
151000 8965-RETROCEDER-LINEA-F. EXIT.                                           
151100*                                                                         
151200*--------------------------------------------------------------           
151300*    RECORTE DE ESPACIOS A LA IZQUIERDA DE WS-GEN-LINEA (X256)            
151400*--------------------------------------------------------------           
151500 8980-LTRIM-LINEA-I.                                                      
151600*                                                                         
151700     MOVE 1 TO WS-POS2.                                                   
151800     PERFORM 8982-AVANZAR-ESPACIO-I THRU 8982-AVANZAR-ESPACIO-F           
151900        UNTIL WS-POS2 > 256                                               
152000           OR WS-GEN-LINEA-TAB(WS-POS2) NOT = SPACE.                      
152100     IF WS-POS2 > 256                                                     
152200        MOVE SPACES TO WS-GEN-LINEA                                       
152300     ELSE                                                                 
152400        IF WS-POS2 > 1                                                    
152500           MOVE WS-GEN-LINEA(WS-POS2:) TO WS-GEN-LINEA-TMP                
152600           MOVE WS-GEN-LINEA-TMP TO WS-GEN-LINEA                          
152700        END-IF                                                            
152800     END-IF.                                                              
152900*                                                                         
153000 8980-LTRIM-LINEA-F. EXIT.                                                
153100*                                                                         
153200 8982-AVANZAR-ESPACIO-I.                                                  
153300     ADD 1 TO WS-POS2.                                                    
153400 8982-AVANZAR-ESPACIO-F. EXIT.                                            
153500*                                                                         
153600*--------------------------------------------------------------           
153700*    TRAILER DE TOTALES DE CONTROL DE LA CORRIDA                          
153800*--------------------------------------------------------------           
153900 9999-FINAL-I.                                                            
154000*                                                                         
154100     CLOSE DNSLOG.                                                        
154200     MOVE SPACES TO WS-LIN-TRAILER.                                       
154300     MOVE 'LINES READ:' TO WS-LT-ETIQUETA.                                
154400     MOVE TOT-LINES TO WS-LT-VALOR.                                       
154500     WRITE REG-REPORTE FROM WS-LIN-TRAILER.                               
154600     MOVE SPACES TO WS-LIN-TRAILER.                                       
154700     MOVE 'FQDNS EXAMINED:' TO WS-LT-ETIQUETA.                            
154800     MOVE TOT-FQDNS TO WS-LT-VALOR.                                       
154900     WRITE REG-REPORTE FROM WS-LIN-TRAILER.                               
155000     MOVE SPACES TO WS-LIN-TRAILER.                                       
155100     MOVE 'MATCHES WRITTEN:' TO WS-LT-ETIQUETA.                           
155200     MOVE TOT-MATCHES TO WS-LT-VALOR.                                     
155300     WRITE REG-REPORTE FROM WS-LIN-TRAILER.                               
155400     MOVE SPACES TO WS-LIN-TRAILER.                                       
155500     MOVE 'SUPPRESSED COOLDOWN:' TO WS-LT-ETIQUETA.                       
155600     MOVE TOT-SUPPRESSED TO WS-LT-VALOR.                                  
155700     WRITE REG-REPORTE FROM WS-LIN-TRAILER.                               
155800     CLOSE REPORT.                                                        
155900*                                                                         
156000 9999-FINAL-F. EXIT.                                                      
156100                                                                          
