000100*////////////////// (CFGREG)                                              
000200*///////////////////////////////////////                                  
000300*////////// LAYOUT PARAMETROS DE CORRIDA - DIGBUSTER                      
000400*////////////////                                                         
000500*                                                                         
000600*     COPY CPCFGREG.                                                      
000700*                                                                         
000800******************************************************************        
000900*     LAYOUT REGISTRO DE CONFIGURACION (CONFIG)                 *         
001000*     ARCHIVO CONFIG - FORMATO INI, KEY = VALUE                 *         
001100*     LARGO LOGICO = 85 BYTES                                   *         
001200******************************************************************        
001300 01  WS-REG-CONFIG.                                                       
001400*     POSICION RELATIVA (1:64) NOMBRE DE ARCHIVO DE LOG DNS               
001500     03  CFG-DNS-LOG-FILE       PIC X(64)    VALUE SPACES.                
001600*     POSICION RELATIVA (65:5) VENTANA DE ENFRIAMIENTO EN SEGUNDOS        
001700*     POR DEFECTO 00060, DEBE SER >= 0                                    
001800     03  CFG-COOLDOWN-SEC       PIC 9(05)    VALUE 00060.                 
001900*     POSICION RELATIVA (70:1) NOTIFICACIONES ACTIVAS  'Y' / 'N'          
002000     03  CFG-NOTIFY-ENABLED     PIC X(01)    VALUE 'N'.                   
002100         88  CFG-NOTIFY-ACTIVA           VALUE 'Y'.                       
002200         88  CFG-NOTIFY-INACTIVA         VALUE 'N'.                       
002300*     POSICION RELATIVA (71:10) TIPO DE PROVEEDOR DE NOTIFICACION         
002400*     VALORES POSIBLES = PUSHOVER, GOTIFY, SPACES                         
002500     03  CFG-NOTIFY-TYPE        PIC X(10)    VALUE SPACES.                
002600         88  CFG-TIPO-PUSHOVER          VALUE 'PUSHOVER'.                 
002700         88  CFG-TIPO-GOTIFY            VALUE 'GOTIFY'.                   
002800     03  FILLER                 PIC X(05)    VALUE SPACES.                
002900*                                                                         
003000******************************************************************        
003100*     REDEFINICION PARA TRAZA / DISPLAY DE DIAGNOSTICO DEL      *         
003200*     REGISTRO                                                  *         
003300*     DE CONFIGURACION COMPLETO (VER 1170-ENCABEZADO-CONFIG)    *         
003400******************************************************************        
003500 01  WS-REG-CONFIG-TRAZA REDEFINES WS-REG-CONFIG                          
003600                            PIC X(85).                                    
003700*                                                                         
003800******************************************************************        
003900*     LAYOUT CREDENCIALES DEL PROVEEDOR DE NOTIFICACION         *         
004000*     (SUBSECCION                                               *         
004100*     [notification] DEL ARCHIVO CONFIG). SE VALIDAN SOLO CUANDO *        
004200*     EL                                                        *         
004300*     PROVEEDOR ELEGIDO LAS REQUIERE.                           *         
004400*     LARGO LOGICO = 144 BYTES                                  *         
004500******************************************************************        
004600 01  WS-REG-NOTIFY-CRED.                                                  
004700*     PUSHOVER: CLAVE DE USUARIO                                          
004800     03  CFG-NOTIFY-USER        PIC X(30)    VALUE SPACES.                
004900*     PUSHOVER Y GOTIFY: TOKEN DE APLICACION                              
005000     03  CFG-NOTIFY-TOKEN       PIC X(30)    VALUE SPACES.                
005100*     GOTIFY: URL DEL SERVIDOR                                            
005200     03  CFG-NOTIFY-URL         PIC X(64)    VALUE SPACES.                
005300     03  FILLER                 PIC X(20)    VALUE SPACES.                
